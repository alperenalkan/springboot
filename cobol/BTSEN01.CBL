000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BTSEN01.
000300 AUTHOR.        E. DE ALBA.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA CRIPTOACTIVOS.
000500 DATE-WRITTEN.  1993-09-30.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    P R O G R A M A   B T S E N 0 1                              *
001000******************************************************************
001100* DESCRIPCION : CORRIDA PRINCIPAL DEL MOTOR DE ANALISIS TECNICO.  *
001200*             : TOMA LAS ULTIMAS BTP-MAX-VELAS VELAS DE BTVELH,   *
001300*             : CALCULA EL JUEGO COMPLETO DE INDICADORES (RSI,    *
001400*             : MACD, SMA/EMA, ATR, BANDAS DE BOLLINGER, STOCH-   *
001500*             : RSI, ADX E ICHIMOKU), VOTA UNA SENAL BUY/SELL/    *
001600*             : HOLD Y DERIVA EL PAR STOP-LOSS/TAKE-PROFIT. SE    *
001700*             : ESCRIBE UN SOLO REGISTRO DE SALIDA POR CORRIDA.   *
001800* ENTRADA     : BTVELH  (VELAS DE PRECIO, LA MAS RECIENTE PRIMERO)*
001900* SALIDA      : BTSENL  (REGISTRO DE SENAL)                       *
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S              *
002200******************************************************************
002300* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
002400*---------|------------|-------|--------------------------------*
002500* G.00.00 | 1993-09-30 | JCL   | CREACION - SOLO RSI Y MACD,     *
002600*         |            |       | TOMANDO COMO BASE LA RUTINA     *
002700*         |            |       | GENERAL DE INDICADORES TECNICOS *
002800*         |            |       | DEL DEPARTAMENTO               *
002900* G.00.01 | 1999-12-11 | RHM   | AJUSTE DE PICTURES PARA EL Y2K,  *
003000*         |            |       | VLH-FECHA A 4 DIGITOS DE ANIO   *
003100* G.00.02 | 2017-07-03 | EDA   | SE AGREGAN SMA/EMA/ATR Y LA      *
003200*         |            |       | CASCADA STOP-LOSS/TAKE-PROFIT   *
003300* G.00.03 | 2017-09-18 | EDA   | SE AGREGAN BANDAS DE BOLLINGER, *
003400*         |            |       | STOCH-RSI, ADX E ICHIMOKU COMO  *
003500*         |            |       | INDICADORES DE APOYO (DIAGNOS-  *
003600*         |            |       | TICO, NO VIAJAN EN BTSENL)       *
003700* G.00.04 | 2018-01-15 | EDA   | SE AGREGAN CONTADORES DE VOTOS  *
003800*         |            |       | BUY/SELL PARA AUDITORIA         *
003900* G.00.05 | 2018-03-02 | EDA   | SE AGREGA EL FILTRO DE DISTANCIA*
004000*         |            |       | MINIMA AL STOP-LOSS/TAKE-PROFIT *
004100* TK-4471 | 2019-05-06 | EDA   | LOS PARAMETROS SE SACAN A LA    *
004200*         |            |       | COPY BTPRM001 (COMPARTIDA)      *
004300* TK-5231 | 2019-11-19 | EDA   | CUERPO-MACD-PASADA GRABABA EL    *
004400*         |            |       | PRIMER HISTORICO DEL MACD UN    *
004500*         |            |       | INDICE ANTES DE ACTUALIZAR LA   *
004600*         |            |       | EMA LENTA (VER QA-1204) - AHORA *
004700*         |            |       | AMBOS GUARDS USAN '>'            *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT BTVELH ASSIGN TO BTVELH
005800         ORGANIZATION  IS SEQUENTIAL
005900         ACCESS MODE   IS SEQUENTIAL
006000         FILE STATUS   IS FS-BTVELH.
006100     SELECT BTSENL ASSIGN TO BTSENL
006200         ORGANIZATION  IS SEQUENTIAL
006300         ACCESS MODE   IS SEQUENTIAL
006400         FILE STATUS   IS FS-BTSENL.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  BTVELH
006900     LABEL RECORDS ARE STANDARD
007000     RECORDING MODE IS F.
007100     COPY BTVELH01.
007200 FD  BTSENL
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500     COPY BTSENL01.
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800*----------------------------------------------------------------*
007900*    IDENTIFICACION DEL PROCESO Y CAMPOS DE CONTROL DE ARCHIVOS  *
008000*----------------------------------------------------------------*
008100 01  WKS-CONTROL-PROCESO.
008200     05  PROGRAMA                 PIC X(08) VALUE SPACES.
008300     05  ARCHIVO                  PIC X(08) VALUE SPACES.
008400     05  ACCION                   PIC X(08) VALUE SPACES.
008500     05  LLAVE                    PIC X(20) VALUE SPACES.
008600     05  LLAVE-NUM REDEFINES LLAVE
008700                              PIC 9(20).
008800     05  FILLER                   PIC X(04) VALUE SPACES.
008900 01  WKS-FS-STATUS.
009000     05  FS-BTVELH                PIC 9(02) VALUE ZEROS.
009100     05  FSE-BTVELH.
009200         10  FSE-RETURN-BTVELH    PIC S9(4) COMP-5.
009300         10  FSE-FUNCTION-BTVELH  PIC S9(4) COMP-5.
009400         10  FSE-FEEDBACK-BTVELH  PIC S9(4) COMP-5.
009500     05  FS-BTSENL                PIC 9(02) VALUE ZEROS.
009600     05  FSE-BTSENL.
009700         10  FSE-RETURN-BTSENL    PIC S9(4) COMP-5.
009800         10  FSE-FUNCTION-BTSENL  PIC S9(4) COMP-5.
009900         10  FSE-FEEDBACK-BTSENL  PIC S9(4) COMP-5.
010000     05  WKS-FIN-BTVELH           PIC X(01) VALUE 'N'.
010100         88  FIN-BTVELH                  VALUE 'Y'.
010200     05  FILLER                   PIC X(03) VALUE SPACES.
010300*----------------------------------------------------------------*
010400*    PARAMETROS COMPARTIDOS DEL MOTOR DE INDICADORES              *
010500*----------------------------------------------------------------*
010600     COPY BTPRM001.
010700*----------------------------------------------------------------*
010800*    VENTANA DE VELAS CARGADA EN MEMORIA (MAS ANTIGUA PRIMERO     *
010900*    DESPUES DE LA INVERSION QUE HACE INVIERTE-TABLA-VELAS)       *
011000*----------------------------------------------------------------*
011100 77  WKS-NUM-VELAS                PIC S9(04) COMP-5 VALUE ZERO.
011200 01  WKS-TABLA-DE-VELAS.
011300     05  WKS-VELA-ITEM OCCURS 1 TO 50 TIMES
011400                       DEPENDING ON WKS-NUM-VELAS.
011500         10  VEL-FECHA            PIC 9(08).
011600         10  VEL-HORA             PIC 9(06).
011700         10  VEL-OPEN             PIC S9(12)V9(08).
011800         10  VEL-HIGH             PIC S9(12)V9(08).
011900         10  VEL-LOW              PIC S9(12)V9(08).
012000         10  VEL-CLOSE            PIC S9(12)V9(08).
012100         10  VEL-VOLUMEN          PIC S9(12)V9(08).
012200         10  VEL-INTERVALO        PIC X(02).
012300 01  WKS-VELA-TEMP.
012400     05  VELT-FECHA               PIC 9(08).
012500     05  VELT-HORA                PIC 9(06).
012600     05  VELT-OPEN                PIC S9(12)V9(08).
012700     05  VELT-HIGH                PIC S9(12)V9(08).
012800     05  VELT-LOW                 PIC S9(12)V9(08).
012900     05  VELT-CLOSE               PIC S9(12)V9(08).
013000     05  VELT-VOLUMEN             PIC S9(12)V9(08).
013100     05  VELT-INTERVALO           PIC X(02).
013200     05  FILLER                   PIC X(02) VALUE SPACES.
013300 01  WKS-VELA-TEMP-R REDEFINES WKS-VELA-TEMP.
013400     05  VELT-FECHA-R.
013500         10  VELT-FECHA-ANIO      PIC 9(04).
013600         10  VELT-FECHA-MES       PIC 9(02).
013700         10  VELT-FECHA-DIA       PIC 9(02).
013800     05  FILLER                   PIC X(110).
013900*----------------------------------------------------------------*
014000*    VISTA DE LA FECHA DE LA ULTIMA VELA (PARA LA DISPLAY DE      *
014100*    ESTADISTICAS) - TERCERA REDEFINES DEL PROGRAMA               *
014200*----------------------------------------------------------------*
014300 01  WKS-FECHA-TRABAJO            PIC 9(08) VALUE ZERO.
014400 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
014500     05  WKS-FT-ANIO              PIC 9(04).
014600     05  WKS-FT-MES               PIC 9(02).
014700     05  WKS-FT-DIA               PIC 9(02).
014800*----------------------------------------------------------------*
014900*    TABLAS DERIVADAS DE LA VENTANA (TODAS PARALELAS AL INDICE    *
015000*    DE LA VELA QUE LAS ORIGINA)                                  *
015100*----------------------------------------------------------------*
015200 77  WKS-TR-CALCULADO             PIC X(01) VALUE 'N'.
015300     88  TR-YA-CALCULADO                 VALUE 'Y'.
015400 01  WKS-TABLA-TR.
015500     05  WKS-TABLA-TR-ITEM OCCURS 50 TIMES
015600                           PIC S9(13)V9(08).
015700     05  FILLER                   PIC X(01).
015800 01  WKS-TABLA-PLUS-DM.
015900     05  WKS-TABLA-PLUS-DM-ITEM OCCURS 50 TIMES
016000                                PIC S9(13)V9(08).
016100     05  FILLER                   PIC X(01).
016200 01  WKS-TABLA-MINUS-DM.
016300     05  WKS-TABLA-MINUS-DM-ITEM OCCURS 50 TIMES
016400                                 PIC S9(13)V9(08).
016500     05  FILLER                   PIC X(01).
016600 01  WKS-TABLA-DX.
016700     05  WKS-TABLA-DX-ITEM OCCURS 50 TIMES
016800                           PIC S9(05)V9(08).
016900     05  FILLER                   PIC X(01).
017000 01  WKS-TABLA-MACD-HIST.
017100     05  WKS-TABLA-MACD-HIST-ITEM OCCURS 50 TIMES
017200                                  PIC S9(15)V9(08).
017300     05  FILLER                   PIC X(01).
017400 01  WKS-TABLA-RSI-HIST.
017500     05  WKS-TABLA-RSI-HIST-ITEM OCCURS 50 TIMES
017600                                 PIC S9(05)V9(08).
017700     05  FILLER                   PIC X(01).
017800 01  WKS-TABLA-VALORES.
017900     05  WKS-TABLA-VALORES-ITEM OCCURS 50 TIMES
018000                                PIC S9(15)V9(08).
018100     05  FILLER                   PIC X(01).
018200*----------------------------------------------------------------*
018300*    SUBINDICES Y CONTADORES DE TRABAJO (TODOS BINARIOS)          *
018400*----------------------------------------------------------------*
018500 01  WKS-SUBINDICES.
018600     05  WKS-I                    PIC S9(04) COMP-5.
018700     05  WKS-J                    PIC S9(04) COMP-5.
018800     05  WKS-K                    PIC S9(04) COMP-5.
018900     05  WKS-K2                   PIC S9(04) COMP-5.
019000     05  WKS-K3                   PIC S9(04) COMP-5.
019100     05  WKS-PERIODO              PIC S9(04) COMP-5.
019200     05  WKS-SUBV-INICIO          PIC S9(04) COMP-5.
019300     05  WKS-SUBV-FIN             PIC S9(04) COMP-5.
019400     05  WKS-SUBV-N               PIC S9(04) COMP-5.
019500     05  WKS-NUM-VALORES          PIC S9(04) COMP-5.
019600     05  WKS-NUM-HIST-MACD        PIC S9(04) COMP-5.
019700     05  WKS-NUM-HIST-RSI         PIC S9(04) COMP-5.
019800     05  WKS-NUM-HIST-DX          PIC S9(04) COMP-5.
019900     05  WKS-CONT-PROMEDIO        PIC S9(04) COMP-5.
020000     05  FILLER                   PIC X(02) VALUE SPACES.
020100*----------------------------------------------------------------*
020200*    ACUMULADORES Y CAMPOS DE CALCULO GENERICOS (SMA/EMA/RSI)     *
020300*----------------------------------------------------------------*
020400 01  WKS-CAMPOS-CALCULO.
020500     05  WKS-RESULTADO            PIC S9(15)V9(08).
020600     05  WKS-SUMA-TRABAJO         PIC S9(15)V9(08).
020700     05  WKS-EMA-TRABAJO          PIC S9(15)V9(08).
020800     05  WKS-EMA-RAPIDA           PIC S9(15)V9(08).
020900     05  WKS-EMA-LENTA            PIC S9(15)V9(08).
021000     05  WKS-MULTIPLICADOR        PIC S9(03)V9(08).
021100     05  WKS-MULT-RAPIDA          PIC S9(03)V9(08).
021200     05  WKS-MULT-LENTA           PIC S9(03)V9(08).
021300     05  WKS-DELTA                PIC S9(13)V9(08).
021400     05  WKS-GANANCIA-ACT         PIC S9(13)V9(08).
021500     05  WKS-PERDIDA-ACT          PIC S9(13)V9(08).
021600     05  WKS-SUMA-GANANCIA        PIC S9(15)V9(08).
021700     05  WKS-SUMA-PERDIDA         PIC S9(15)V9(08).
021800     05  WKS-PROM-GANANCIA        PIC S9(15)V9(08).
021900     05  WKS-PROM-PERDIDA         PIC S9(15)V9(08).
022000     05  WKS-RS                   PIC S9(09)V9(08).
022100     05  WKS-DIF                  PIC S9(13)V9(08).
022200     05  WKS-DISTANCIA-MIN        PIC S9(13)V9(08).
022300     05  FILLER                   PIC X(02) VALUE SPACES.
022400*----------------------------------------------------------------*
022500*    VERDADERO RANGO, +DM/-DM Y ADX                               *
022600*----------------------------------------------------------------*
022700 01  WKS-CAMPOS-ADX.
022800     05  WKS-TR-A                 PIC S9(13)V9(08).
022900     05  WKS-TR-B                 PIC S9(13)V9(08).
023000     05  WKS-TR-C                 PIC S9(13)V9(08).
023100     05  WKS-TR-MAX               PIC S9(13)V9(08).
023200     05  WKS-UP-MOVE              PIC S9(13)V9(08).
023300     05  WKS-DOWN-MOVE            PIC S9(13)V9(08).
023400     05  WKS-SUAVIZADO-TR         PIC S9(15)V9(08).
023500     05  WKS-SUAVIZADO-MAS-DM     PIC S9(15)V9(08).
023600     05  WKS-SUAVIZADO-MENOS-DM   PIC S9(15)V9(08).
023700     05  WKS-DI-MAS               PIC S9(09)V9(08).
023800     05  WKS-DI-MENOS             PIC S9(09)V9(08).
023900     05  WKS-DI-SUMA              PIC S9(09)V9(08).
024000     05  WKS-DIF-DI               PIC S9(09)V9(08).
024100     05  WKS-ADX                  PIC S9(05)V9(08).
024200     05  FILLER                   PIC X(02) VALUE SPACES.
024300*----------------------------------------------------------------*
024400*    BANDAS DE BOLLINGER (UNICO PUNTO DEL PROGRAMA QUE USA        *
024500*    ARITMETICA FLOTANTE, PARA LA RAIZ CUADRADA DE LA VARIANZA)   *
024600*----------------------------------------------------------------*
024700 01  WKS-CAMPOS-BOLLINGER.
024800     05  WKS-BOLL-SUPERIOR        PIC S9(13)V9(08).
024900     05  WKS-BOLL-MEDIA           PIC S9(13)V9(08).
025000     05  WKS-BOLL-INFERIOR        PIC S9(13)V9(08).
025100     05  WKS-VARIANZA             PIC S9(18)V9(08).
025200     05  WKS-DESVEST-DEC          PIC S9(13)V9(08).
025300     05  WKS-VARIANZA-FLOT        COMP-1.
025400     05  WKS-RAIZ-X               COMP-1.
025500     05  WKS-DESVEST-FLOT         COMP-1.
025600     05  FILLER                   PIC X(02) VALUE SPACES.
025700*----------------------------------------------------------------*
025800*    STOCH-RSI                                                    *
025900*----------------------------------------------------------------*
026000 01  WKS-CAMPOS-STOCH.
026100     05  WKS-STOCH-RSI            PIC S9(05)V9(08).
026200     05  WKS-RSI-MIN              PIC S9(05)V9(08).
026300     05  WKS-RSI-MAX              PIC S9(05)V9(08).
026400     05  FILLER                   PIC X(02) VALUE SPACES.
026500*----------------------------------------------------------------*
026600*    ICHIMOKU                                                     *
026700*----------------------------------------------------------------*
026800 01  WKS-CAMPOS-ICHIMOKU.
026900     05  WKS-ICH-TENKAN           PIC S9(13)V9(08).
027000     05  WKS-ICH-KIJUN            PIC S9(13)V9(08).
027100     05  WKS-ICH-SENKOU-A         PIC S9(13)V9(08).
027200     05  WKS-ICH-SENKOU-B         PIC S9(13)V9(08).
027300     05  WKS-ICH-CHIKOU           PIC S9(13)V9(08).
027400     05  WKS-MAX-VENTANA          PIC S9(13)V9(08).
027500     05  WKS-MIN-VENTANA          PIC S9(13)V9(08).
027600     05  FILLER                   PIC X(02) VALUE SPACES.
027700*----------------------------------------------------------------*
027800*    SOPORTE Y RESISTENCIA MAS RECIENTES                          *
027900*----------------------------------------------------------------*
028000 01  WKS-CAMPOS-SOP-RES.
028100     05  WKS-SOPORTE              PIC S9(13)V9(08).
028200     05  WKS-RESISTENCIA          PIC S9(13)V9(08).
028300     05  WKS-HAY-SOPORTE          PIC X(01) VALUE 'N'.
028400     05  WKS-HAY-RESISTENCIA      PIC X(01) VALUE 'N'.
028500     05  FILLER                   PIC X(02) VALUE SPACES.
028600*----------------------------------------------------------------*
028700*    BANDERAS DE CONDICION PARA EL RAZONAMIENTO DE LA SENAL       *
028800*----------------------------------------------------------------*
028900 01  WKS-CONDICIONES.
029000     05  WKS-RSI-ZONA             PIC X(10).
029100         88  RSI-SOBREVENTA               VALUE 'SOBREVENTA'.
029200         88  RSI-SOBRECOMPRA              VALUE 'SOBRECOMPR'.
029300         88  RSI-NEUTRAL                  VALUE 'NEUTRAL   '.
029400     05  WKS-MACD-DIR             PIC X(08).
029500         88  MACD-ALCISTA                 VALUE 'ALCISTA '.
029600         88  MACD-BAJISTA                 VALUE 'BAJISTA '.
029700     05  WKS-TENDENCIA-SMA        PIC X(08).
029800         88  TENDENCIA-POSITIVA           VALUE 'POSITIVA'.
029900         88  TENDENCIA-NEGATIVA           VALUE 'NEGATIVA'.
030000         88  SIN-TENDENCIA                VALUE 'NINGUNA '.
030100     05  FILLER                   PIC X(02) VALUE SPACES.
030200*----------------------------------------------------------------*
030300*    CAMPO DE DISPLAY PARA LA SECCION DE ESTADISTICAS             *
030400*----------------------------------------------------------------*
030500 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
030600******************************************************************
030700 PROCEDURE DIVISION.
030800******************************************************************
030900*    000-MAIN - ORQUESTA LA CORRIDA COMPLETA                      *
031000******************************************************************
031100 000-MAIN SECTION.
031200     PERFORM APERTURA-ARCHIVOS
031300     PERFORM CARGA-TABLA-VELAS
031400     INITIALIZE REG-BTSENL
031500     IF WKS-NUM-VELAS = 0
031600        MOVE 'HOLD' TO SNL-SENAL
031700        MOVE 'N'    TO SNL-STOP-LOSS-FLAG
031800        MOVE 'N'    TO SNL-TAKE-PROFIT-FLAG
031900     ELSE
032000        PERFORM CALCULA-INDICADORES
032100        PERFORM VOTA-SENAL
032200        PERFORM BUSCA-SOPORTE-RESISTENCIA
032300        PERFORM DERIVA-STOP-TAKE
032400        PERFORM FILTRO-DISTANCIA-MINIMA
032500     END-IF
032600     PERFORM ESCRIBE-BTSENL THRU DIAGNOSTICO-INDICADORES-E
032700     PERFORM ESTADISTICAS
032800     PERFORM CIERRA-ARCHIVOS
032900     STOP RUN.
033000 000-MAIN-E. EXIT.
033100******************************************************************
033200*    APERTURA Y CIERRE DE ARCHIVOS                                 *
033300******************************************************************
033400 APERTURA-ARCHIVOS SECTION.
033500     MOVE 'BTSEN01' TO PROGRAMA
033600     OPEN INPUT BTVELH
033700     IF FS-BTVELH NOT = 0
033800        MOVE 'OPEN'   TO ACCION
033900        MOVE SPACES   TO LLAVE
034000        MOVE 'BTVELH' TO ARCHIVO
034100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034200                               FS-BTVELH, FSE-BTVELH
034300        DISPLAY '>>> ERROR AL ABRIR BTVELH <<<' UPON CONSOLE
034400        MOVE 91 TO RETURN-CODE
034500        STOP RUN
034600     END-IF
034700     OPEN OUTPUT BTSENL
034800     IF FS-BTSENL NOT = 0
034900        MOVE 'OPEN'   TO ACCION
035000        MOVE SPACES   TO LLAVE
035100        MOVE 'BTSENL' TO ARCHIVO
035200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035300                               FS-BTSENL, FSE-BTSENL
035400        CLOSE BTVELH
035500        DISPLAY '>>> ERROR AL ABRIR BTSENL <<<' UPON CONSOLE
035600        MOVE 91 TO RETURN-CODE
035700        STOP RUN
035800     END-IF.
035900 APERTURA-ARCHIVOS-E. EXIT.
036000
036100 CIERRA-ARCHIVOS SECTION.
036200     CLOSE BTVELH
036300     CLOSE BTSENL.
036400 CIERRA-ARCHIVOS-E. EXIT.
036500******************************************************************
036600*    CARGA DE LA VENTANA DE VELAS, MAS RECIENTE PRIMERO EN EL     *
036700*    ARCHIVO, INVERTIDA AQUI PARA QUEDAR LA MAS ANTIGUA PRIMERO   *
036800******************************************************************
036900 CARGA-TABLA-VELAS SECTION.
037000     MOVE 0   TO WKS-NUM-VELAS
037100     MOVE 'N' TO WKS-FIN-BTVELH
037200     PERFORM LEE-BTVELH
037300         UNTIL FIN-BTVELH OR WKS-NUM-VELAS = BTP-MAX-VELAS
037400     IF WKS-NUM-VELAS > 1
037500        PERFORM INVIERTE-TABLA-VELAS VARYING WKS-I FROM 1 BY 1
037600                UNTIL WKS-I > (WKS-NUM-VELAS / 2)
037700     END-IF.
037800 CARGA-TABLA-VELAS-E. EXIT.
037900
038000 LEE-BTVELH SECTION.
038100     READ BTVELH
038200         AT END
038300             MOVE 'Y' TO WKS-FIN-BTVELH
038400         NOT AT END
038500             ADD 1 TO WKS-NUM-VELAS
038600             MOVE VLH-FECHA     TO VEL-FECHA     (WKS-NUM-VELAS)
038700             MOVE VLH-HORA      TO VEL-HORA      (WKS-NUM-VELAS)
038800             MOVE VLH-OPEN      TO VEL-OPEN      (WKS-NUM-VELAS)
038900             MOVE VLH-HIGH      TO VEL-HIGH      (WKS-NUM-VELAS)
039000             MOVE VLH-LOW       TO VEL-LOW       (WKS-NUM-VELAS)
039100             MOVE VLH-CLOSE     TO VEL-CLOSE     (WKS-NUM-VELAS)
039200             MOVE VLH-VOLUMEN   TO VEL-VOLUMEN   (WKS-NUM-VELAS)
039300             MOVE VLH-INTERVALO TO VEL-INTERVALO (WKS-NUM-VELAS)
039400     END-READ
039500     IF FS-BTVELH NOT = 0 AND 10
039600        MOVE 'READ'   TO ACCION
039700        MOVE SPACES   TO LLAVE
039800        MOVE 'BTVELH' TO ARCHIVO
039900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040000                               FS-BTVELH, FSE-BTVELH
040100        PERFORM CIERRA-ARCHIVOS
040200        DISPLAY '>>> ERROR AL LEER BTVELH <<<' UPON CONSOLE
040300        MOVE 91 TO RETURN-CODE
040400        STOP RUN
040500     END-IF.
040600 LEE-BTVELH-E. EXIT.
040700
040800 INVIERTE-TABLA-VELAS SECTION.
040900     COMPUTE WKS-J = WKS-NUM-VELAS - WKS-I + 1
041000     MOVE VEL-FECHA     (WKS-I) TO VELT-FECHA
041100     MOVE VEL-HORA      (WKS-I) TO VELT-HORA
041200     MOVE VEL-OPEN      (WKS-I) TO VELT-OPEN
041300     MOVE VEL-HIGH      (WKS-I) TO VELT-HIGH
041400     MOVE VEL-LOW       (WKS-I) TO VELT-LOW
041500     MOVE VEL-CLOSE     (WKS-I) TO VELT-CLOSE
041600     MOVE VEL-VOLUMEN   (WKS-I) TO VELT-VOLUMEN
041700     MOVE VEL-INTERVALO (WKS-I) TO VELT-INTERVALO
041800     MOVE VEL-FECHA     (WKS-J) TO VEL-FECHA     (WKS-I)
041900     MOVE VEL-HORA      (WKS-J) TO VEL-HORA      (WKS-I)
042000     MOVE VEL-OPEN      (WKS-J) TO VEL-OPEN      (WKS-I)
042100     MOVE VEL-HIGH      (WKS-J) TO VEL-HIGH      (WKS-I)
042200     MOVE VEL-LOW       (WKS-J) TO VEL-LOW       (WKS-I)
042300     MOVE VEL-CLOSE     (WKS-J) TO VEL-CLOSE     (WKS-I)
042400     MOVE VEL-VOLUMEN   (WKS-J) TO VEL-VOLUMEN   (WKS-I)
042500     MOVE VEL-INTERVALO (WKS-J) TO VEL-INTERVALO (WKS-I)
042600     MOVE VELT-FECHA     TO VEL-FECHA     (WKS-J)
042700     MOVE VELT-HORA      TO VEL-HORA      (WKS-J)
042800     MOVE VELT-OPEN      TO VEL-OPEN      (WKS-J)
042900     MOVE VELT-HIGH      TO VEL-HIGH      (WKS-J)
043000     MOVE VELT-LOW       TO VEL-LOW       (WKS-J)
043100     MOVE VELT-CLOSE     TO VEL-CLOSE     (WKS-J)
043200     MOVE VELT-VOLUMEN   TO VEL-VOLUMEN   (WKS-J)
043300     MOVE VELT-INTERVALO TO VEL-INTERVALO (WKS-J).
043400 INVIERTE-TABLA-VELAS-E. EXIT.
043500******************************************************************
043600*    ORQUESTADOR DE INDICADORES                                   *
043700******************************************************************
043800 CALCULA-INDICADORES SECTION.
043900     MOVE VEL-FECHA     (WKS-NUM-VELAS) TO SNL-FECHA
044000     MOVE VEL-HORA      (WKS-NUM-VELAS) TO SNL-HORA
044100     MOVE VEL-CLOSE     (WKS-NUM-VELAS) TO SNL-PRECIO-ACTUAL
044200     MOVE VEL-INTERVALO (WKS-NUM-VELAS) TO SNL-INTERVALO
044300
044400     MOVE 1            TO WKS-SUBV-INICIO
044500     MOVE WKS-NUM-VELAS TO WKS-SUBV-FIN
044600     MOVE BTP-PER-RSI  TO WKS-PERIODO
044700     PERFORM CALCULA-RSI
044800     COMPUTE SNL-RSI ROUNDED = WKS-RESULTADO
044900
045000     PERFORM CALCULA-MACD
045100
045200     MOVE BTP-PER-SMA-CORTA TO WKS-PERIODO
045300     PERFORM CALCULA-SMA
045400     MOVE WKS-RESULTADO TO SNL-SMA20
045500
045600     MOVE BTP-PER-SMA-MEDIA TO WKS-PERIODO
045700     PERFORM CALCULA-SMA
045800     MOVE WKS-RESULTADO TO SNL-SMA50
045900
046000     MOVE BTP-PER-SMA-LARGA TO WKS-PERIODO
046100     PERFORM CALCULA-SMA
046200     MOVE WKS-RESULTADO TO SNL-SMA200
046300
046400     MOVE BTP-PER-EMA-RAPIDA TO WKS-PERIODO
046500     PERFORM CALCULA-EMA-CIERRE
046600     MOVE WKS-RESULTADO TO SNL-EMA12
046700
046800     PERFORM CALCULA-ATR
046900     PERFORM CALCULA-BANDAS-BOLL
047000     PERFORM CALCULA-STOCH-RSI
047100     PERFORM CALCULA-ADX
047200     PERFORM CALCULA-ICHIMOKU
047300     PERFORM CLASIFICA-CONDICIONES.
047400 CALCULA-INDICADORES-E. EXIT.
047500******************************************************************
047600*    PROMEDIO MOVIL SIMPLE (SMA) SOBRE LOS CIERRES DE LA VENTANA  *
047700******************************************************************
047800 CALCULA-SMA SECTION.
047900     IF WKS-PERIODO <= 0 OR WKS-NUM-VELAS < WKS-PERIODO
048000        MOVE 0 TO WKS-RESULTADO
048100     ELSE
048200        MOVE 0 TO WKS-SUMA-TRABAJO
048300        COMPUTE WKS-K = WKS-NUM-VELAS - WKS-PERIODO + 1
048400        PERFORM ACUMULA-CIERRE VARYING WKS-J FROM WKS-K BY 1
048500                UNTIL WKS-J > WKS-NUM-VELAS
048600        COMPUTE WKS-RESULTADO ROUNDED =
048700                WKS-SUMA-TRABAJO / WKS-PERIODO
048800     END-IF.
048900 CALCULA-SMA-E. EXIT.
049000
049100 ACUMULA-CIERRE SECTION.
049200     ADD VEL-CLOSE (WKS-J) TO WKS-SUMA-TRABAJO.
049300 ACUMULA-CIERRE-E. EXIT.
049400******************************************************************
049500*    PROMEDIO MOVIL EXPONENCIAL (EMA) SOBRE LOS CIERRES           *
049600******************************************************************
049700 CALCULA-EMA-CIERRE SECTION.
049800     IF WKS-PERIODO <= 0 OR WKS-NUM-VELAS < WKS-PERIODO
049900        MOVE 0 TO WKS-RESULTADO
050000     ELSE
050100        MOVE 0 TO WKS-SUMA-TRABAJO
050200        PERFORM ACUMULA-CIERRE VARYING WKS-J FROM 1 BY 1
050300                UNTIL WKS-J > WKS-PERIODO
050400        COMPUTE WKS-EMA-TRABAJO ROUNDED =
050500                WKS-SUMA-TRABAJO / WKS-PERIODO
050600        COMPUTE WKS-MULTIPLICADOR ROUNDED =
050700                2 / (WKS-PERIODO + 1)
050800        COMPUTE WKS-K = WKS-PERIODO + 1
050900        PERFORM ACTUALIZA-EMA-CIERRE VARYING WKS-J FROM WKS-K
051000                BY 1 UNTIL WKS-J > WKS-NUM-VELAS
051100        MOVE WKS-EMA-TRABAJO TO WKS-RESULTADO
051200     END-IF.
051300 CALCULA-EMA-CIERRE-E. EXIT.
051400
051500 ACTUALIZA-EMA-CIERRE SECTION.
051600     COMPUTE WKS-EMA-TRABAJO ROUNDED =
051700        (VEL-CLOSE (WKS-J) * WKS-MULTIPLICADOR) +
051800        (WKS-EMA-TRABAJO * (1 - WKS-MULTIPLICADOR)).
051900 ACTUALIZA-EMA-CIERRE-E. EXIT.
052000******************************************************************
052100*    PROMEDIO MOVIL EXPONENCIAL (EMA) SOBRE UNA LISTA GENERICA    *
052200*    DE VALORES (USADA POR LA LINEA DE SENAL DEL MACD Y POR EL    *
052300*    ATR TIPO WILDER)                                             *
052400******************************************************************
052500 CALCULA-EMA-VALORES SECTION.
052600     IF WKS-PERIODO <= 0 OR WKS-NUM-VALORES < WKS-PERIODO
052700        MOVE 0 TO WKS-RESULTADO
052800     ELSE
052900        MOVE 0 TO WKS-SUMA-TRABAJO
053000        PERFORM ACUMULA-VALOR VARYING WKS-J FROM 1 BY 1
053100                UNTIL WKS-J > WKS-PERIODO
053200        COMPUTE WKS-EMA-TRABAJO ROUNDED =
053300                WKS-SUMA-TRABAJO / WKS-PERIODO
053400        COMPUTE WKS-MULTIPLICADOR ROUNDED =
053500                2 / (WKS-PERIODO + 1)
053600        COMPUTE WKS-K = WKS-PERIODO + 1
053700        PERFORM ACTUALIZA-EMA-VALOR VARYING WKS-J FROM WKS-K
053800                BY 1 UNTIL WKS-J > WKS-NUM-VALORES
053900        MOVE WKS-EMA-TRABAJO TO WKS-RESULTADO
054000     END-IF.
054100 CALCULA-EMA-VALORES-E. EXIT.
054200
054300 ACUMULA-VALOR SECTION.
054400     ADD WKS-TABLA-VALORES-ITEM (WKS-J) TO WKS-SUMA-TRABAJO.
054500 ACUMULA-VALOR-E. EXIT.
054600
054700 ACTUALIZA-EMA-VALOR SECTION.
054800     COMPUTE WKS-EMA-TRABAJO ROUNDED =
054900        (WKS-TABLA-VALORES-ITEM (WKS-J) * WKS-MULTIPLICADOR) +
055000        (WKS-EMA-TRABAJO * (1 - WKS-MULTIPLICADOR)).
055100 ACTUALIZA-EMA-VALOR-E. EXIT.
055200******************************************************************
055300*    INDICE DE FUERZA RELATIVA (RSI), SUAVIZADO DE WILDER,        *
055400*    GENERICO SOBRE EL SUBRANGO WKS-SUBV-INICIO..WKS-SUBV-FIN     *
055500*    (EL STOCH-RSI LO INVOCA REPETIDAS VECES SOBRE SUBVENTANAS)   *
055600******************************************************************
055700 CALCULA-RSI SECTION.
055800     COMPUTE WKS-SUBV-N = WKS-SUBV-FIN - WKS-SUBV-INICIO + 1
055900     IF WKS-SUBV-N < (WKS-PERIODO + 1)
056000        MOVE 0 TO WKS-RESULTADO
056100     ELSE
056200        MOVE 0 TO WKS-SUMA-GANANCIA
056300        MOVE 0 TO WKS-SUMA-PERDIDA
056400        COMPUTE WKS-K  = WKS-SUBV-INICIO + 1
056500        COMPUTE WKS-K2 = WKS-SUBV-INICIO + WKS-PERIODO
056600        PERFORM CUERPO-RSI-SEMILLA VARYING WKS-J FROM WKS-K
056700                BY 1 UNTIL WKS-J > WKS-K2
056800        COMPUTE WKS-PROM-GANANCIA ROUNDED =
056900                WKS-SUMA-GANANCIA / WKS-PERIODO
057000        COMPUTE WKS-PROM-PERDIDA  ROUNDED =
057100                WKS-SUMA-PERDIDA  / WKS-PERIODO
057200        COMPUTE WKS-K3 = WKS-SUBV-INICIO + WKS-PERIODO + 1
057300        PERFORM CUERPO-RSI-SUAVIZADO VARYING WKS-J FROM WKS-K3
057400                BY 1 UNTIL WKS-J > WKS-SUBV-FIN
057500        IF WKS-PROM-GANANCIA = 0 AND WKS-PROM-PERDIDA = 0
057600           MOVE 0 TO WKS-RESULTADO
057700        ELSE
057800           IF WKS-PROM-PERDIDA = 0
057900              MOVE 100 TO WKS-RESULTADO
058000           ELSE
058100              COMPUTE WKS-RS ROUNDED =
058200                      WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
058300              COMPUTE WKS-RESULTADO ROUNDED =
058400                      100 - (100 / (1 + WKS-RS))
058500           END-IF
058600        END-IF
058700     END-IF.
058800 CALCULA-RSI-E. EXIT.
058900
059000 CUERPO-RSI-SEMILLA SECTION.
059100     COMPUTE WKS-DELTA = VEL-CLOSE (WKS-J) - VEL-CLOSE (WKS-J - 1)
059200     IF WKS-DELTA > 0
059300        ADD WKS-DELTA TO WKS-SUMA-GANANCIA
059400     ELSE
059500        COMPUTE WKS-SUMA-PERDIDA = WKS-SUMA-PERDIDA - WKS-DELTA
059600     END-IF.
059700 CUERPO-RSI-SEMILLA-E. EXIT.
059800
059900 CUERPO-RSI-SUAVIZADO SECTION.
060000     COMPUTE WKS-DELTA = VEL-CLOSE (WKS-J) - VEL-CLOSE (WKS-J - 1)
060100     IF WKS-DELTA > 0
060200        MOVE WKS-DELTA TO WKS-GANANCIA-ACT
060300        MOVE 0         TO WKS-PERDIDA-ACT
060400     ELSE
060500        MOVE 0 TO WKS-GANANCIA-ACT
060600        COMPUTE WKS-PERDIDA-ACT = WKS-DELTA * -1
060700     END-IF
060800     COMPUTE WKS-PROM-GANANCIA ROUNDED =
060900        (WKS-PROM-GANANCIA * (WKS-PERIODO - 1) + WKS-GANANCIA-ACT)
061000        / WKS-PERIODO
061100     COMPUTE WKS-PROM-PERDIDA ROUNDED =
061200        (WKS-PROM-PERDIDA * (WKS-PERIODO - 1) + WKS-PERDIDA-ACT)
061300        / WKS-PERIODO.
061400 CUERPO-RSI-SUAVIZADO-E. EXIT.
061500******************************************************************
061600*    MACD (12,26,9) - LINEA, SENAL E HISTOGRAMA                   *
061700******************************************************************
061800 CALCULA-MACD SECTION.
061900     IF WKS-NUM-VELAS < BTP-PER-MACD-LENTA
062000        MOVE 0 TO SNL-MACD-LINEA
062100        MOVE 0 TO SNL-MACD-SENAL
062200        MOVE 0 TO SNL-MACD-HISTOGRAMA
062300        SET MACD-BAJISTA TO TRUE
062400     ELSE
062500        MOVE 0 TO WKS-SUMA-TRABAJO
062600        PERFORM ACUMULA-CIERRE VARYING WKS-J FROM 1 BY 1
062700                UNTIL WKS-J > BTP-PER-MACD-RAPIDA
062800        COMPUTE WKS-EMA-RAPIDA ROUNDED =
062900                WKS-SUMA-TRABAJO / BTP-PER-MACD-RAPIDA
063000
063100        MOVE 0 TO WKS-SUMA-TRABAJO
063200        PERFORM ACUMULA-CIERRE VARYING WKS-J FROM 1 BY 1
063300                UNTIL WKS-J > BTP-PER-MACD-LENTA
063400        COMPUTE WKS-EMA-LENTA ROUNDED =
063500                WKS-SUMA-TRABAJO / BTP-PER-MACD-LENTA
063600
063700        COMPUTE WKS-MULT-RAPIDA ROUNDED =
063800                2 / (BTP-PER-MACD-RAPIDA + 1)
063900        COMPUTE WKS-MULT-LENTA  ROUNDED =
064000                2 / (BTP-PER-MACD-LENTA + 1)
064100
064200        MOVE 0 TO WKS-NUM-HIST-MACD
064300        COMPUTE WKS-K = BTP-PER-MACD-RAPIDA + 1
064400        PERFORM CUERPO-MACD-PASADA VARYING WKS-J FROM WKS-K
064500                BY 1 UNTIL WKS-J > WKS-NUM-VELAS
064600
064700        COMPUTE SNL-MACD-LINEA ROUNDED =
064800                WKS-TABLA-MACD-HIST-ITEM (WKS-NUM-HIST-MACD)
064900
065000        MOVE BTP-PER-MACD-SENAL TO WKS-PERIODO
065100        MOVE WKS-NUM-HIST-MACD  TO WKS-NUM-VALORES
065200        PERFORM COPIA-MACD-A-VALORES VARYING WKS-J FROM 1 BY 1
065300                UNTIL WKS-J > WKS-NUM-HIST-MACD
065400        PERFORM CALCULA-EMA-VALORES
065500        COMPUTE SNL-MACD-SENAL ROUNDED = WKS-RESULTADO
065600
065700        COMPUTE SNL-MACD-HISTOGRAMA ROUNDED =
065800                SNL-MACD-LINEA - SNL-MACD-SENAL
065900
066000        IF SNL-MACD-LINEA > SNL-MACD-SENAL
066100           SET MACD-ALCISTA TO TRUE
066200        ELSE
066300           SET MACD-BAJISTA TO TRUE
066400        END-IF
066500     END-IF.
066600 CALCULA-MACD-E. EXIT.
066700
066800*    TK-5231 | 2019-11-19 | EDA | AMBOS GUARDS EN '>' PARA QUE EL*
066900*    PRIMER HISTORICO YA USE LA EMA LENTA ACTUALIZADA            *
067000 CUERPO-MACD-PASADA SECTION.
067100     COMPUTE WKS-EMA-RAPIDA ROUNDED =
067200        (VEL-CLOSE (WKS-J) * WKS-MULT-RAPIDA) +
067300        (WKS-EMA-RAPIDA * (1 - WKS-MULT-RAPIDA))
067400     IF WKS-J > BTP-PER-MACD-LENTA
067500        COMPUTE WKS-EMA-LENTA ROUNDED =
067600           (VEL-CLOSE (WKS-J) * WKS-MULT-LENTA) +
067700           (WKS-EMA-LENTA * (1 - WKS-MULT-LENTA))
067800     END-IF
067900     IF WKS-J > BTP-PER-MACD-LENTA
068000        ADD 1 TO WKS-NUM-HIST-MACD
068100        COMPUTE WKS-TABLA-MACD-HIST-ITEM (WKS-NUM-HIST-MACD)
068200                ROUNDED = WKS-EMA-RAPIDA - WKS-EMA-LENTA
068300     END-IF.
068400 CUERPO-MACD-PASADA-E. EXIT.
068500
068600 COPIA-MACD-A-VALORES SECTION.
068700     MOVE WKS-TABLA-MACD-HIST-ITEM (WKS-J)
068800                           TO WKS-TABLA-VALORES-ITEM (WKS-J).
068900 COPIA-MACD-A-VALORES-E. EXIT.
069000******************************************************************
069100*    VERDADERO RANGO (USADO POR EL ATR Y POR EL ADX)               *
069200******************************************************************
069300 CALCULA-VERDADERO-RANGO SECTION.
069400     IF NOT TR-YA-CALCULADO
069500        PERFORM CUERPO-TR VARYING WKS-I FROM 2 BY 1
069600                UNTIL WKS-I > WKS-NUM-VELAS
069700        SET TR-YA-CALCULADO TO TRUE
069800     END-IF.
069900 CALCULA-VERDADERO-RANGO-E. EXIT.
070000
070100 CUERPO-TR SECTION.
070200     COMPUTE WKS-TR-A = VEL-HIGH (WKS-I) - VEL-LOW (WKS-I)
070300     COMPUTE WKS-TR-B = VEL-HIGH (WKS-I) - VEL-CLOSE (WKS-I - 1)
070400     IF WKS-TR-B < 0
070500        COMPUTE WKS-TR-B = WKS-TR-B * -1
070600     END-IF
070700     COMPUTE WKS-TR-C = VEL-LOW (WKS-I) - VEL-CLOSE (WKS-I - 1)
070800     IF WKS-TR-C < 0
070900        COMPUTE WKS-TR-C = WKS-TR-C * -1
071000     END-IF
071100     MOVE WKS-TR-A TO WKS-TR-MAX
071200     IF WKS-TR-B > WKS-TR-MAX
071300        MOVE WKS-TR-B TO WKS-TR-MAX
071400     END-IF
071500     IF WKS-TR-C > WKS-TR-MAX
071600        MOVE WKS-TR-C TO WKS-TR-MAX
071700     END-IF
071800     MOVE WKS-TR-MAX TO WKS-TABLA-TR-ITEM (WKS-I).
071900 CUERPO-TR-E. EXIT.
072000******************************************************************
072100*    RANGO VERDADERO PROMEDIO (ATR), VARIANTE SIMPLE O WILDER      *
072200*    SEGUN BTP-ATR-MODO                                           *
072300******************************************************************
072400 CALCULA-ATR SECTION.
072500     IF WKS-NUM-VELAS < (BTP-PER-ATR + 1)
072600        MOVE 0 TO SNL-ATR
072700     ELSE
072800        PERFORM CALCULA-VERDADERO-RANGO
072900        IF BTP-ATR-MODO-WILDER
073000           MOVE BTP-PER-ATR TO WKS-PERIODO
073100           MOVE 0 TO WKS-NUM-VALORES
073200           PERFORM COPIA-TR-A-VALORES VARYING WKS-J FROM 2 BY 1
073300                   UNTIL WKS-J > WKS-NUM-VELAS
073400           PERFORM CALCULA-EMA-VALORES
073500           MOVE WKS-RESULTADO TO SNL-ATR
073600        ELSE
073700           MOVE 0 TO WKS-SUMA-TRABAJO
073800           COMPUTE WKS-K = BTP-PER-ATR + 1
073900           PERFORM ACUMULA-TR VARYING WKS-J FROM 2 BY 1
074000                   UNTIL WKS-J > WKS-K
074100           COMPUTE SNL-ATR ROUNDED =
074200                   WKS-SUMA-TRABAJO / BTP-PER-ATR
074300        END-IF
074400     END-IF.
074500 CALCULA-ATR-E. EXIT.
074600
074700 ACUMULA-TR SECTION.
074800     ADD WKS-TABLA-TR-ITEM (WKS-J) TO WKS-SUMA-TRABAJO.
074900 ACUMULA-TR-E. EXIT.
075000
075100 COPIA-TR-A-VALORES SECTION.
075200     ADD 1 TO WKS-NUM-VALORES
075300     MOVE WKS-TABLA-TR-ITEM (WKS-J)
075400                   TO WKS-TABLA-VALORES-ITEM (WKS-NUM-VALORES).
075500 COPIA-TR-A-VALORES-E. EXIT.
075600******************************************************************
075700*    BANDAS DE BOLLINGER - MEDIA (SMA20), DESVIACION ESTANDAR     *
075800*    (POR NEWTON-RAPHSON, SIN FUNCION INTRINSECA) Y LAS BANDAS    *
075900******************************************************************
076000 CALCULA-BANDAS-BOLL SECTION.
076100     IF WKS-NUM-VELAS < BTP-PER-BANDAS-BOLL
076200        MOVE 0 TO WKS-BOLL-SUPERIOR
076300        MOVE 0 TO WKS-BOLL-MEDIA
076400        MOVE 0 TO WKS-BOLL-INFERIOR
076500     ELSE
076600        MOVE BTP-PER-BANDAS-BOLL TO WKS-PERIODO
076700        PERFORM CALCULA-SMA
076800        MOVE WKS-RESULTADO TO WKS-BOLL-MEDIA
076900        MOVE 0 TO WKS-SUMA-TRABAJO
077000        COMPUTE WKS-K = WKS-NUM-VELAS - BTP-PER-BANDAS-BOLL + 1
077100        PERFORM ACUMULA-VARIANZA VARYING WKS-J FROM WKS-K BY 1
077200                UNTIL WKS-J > WKS-NUM-VELAS
077300        COMPUTE WKS-VARIANZA ROUNDED =
077400                WKS-SUMA-TRABAJO / BTP-PER-BANDAS-BOLL
077500        MOVE WKS-VARIANZA TO WKS-VARIANZA-FLOT
077600        PERFORM CALCULA-RAIZ-CUADRADA
077700        MOVE WKS-DESVEST-FLOT TO WKS-DESVEST-DEC
077800        COMPUTE WKS-BOLL-SUPERIOR ROUNDED =
077900           WKS-BOLL-MEDIA + (WKS-DESVEST-DEC * BTP-BANDAS-K)
078000        COMPUTE WKS-BOLL-INFERIOR ROUNDED =
078100           WKS-BOLL-MEDIA - (WKS-DESVEST-DEC * BTP-BANDAS-K)
078200     END-IF.
078300 CALCULA-BANDAS-BOLL-E. EXIT.
078400
078500 ACUMULA-VARIANZA SECTION.
078600     COMPUTE WKS-DIF = VEL-CLOSE (WKS-J) - WKS-BOLL-MEDIA
078700     COMPUTE WKS-SUMA-TRABAJO =
078800             WKS-SUMA-TRABAJO + (WKS-DIF * WKS-DIF).
078900 ACUMULA-VARIANZA-E. EXIT.
079000
079100 CALCULA-RAIZ-CUADRADA SECTION.
079200     IF WKS-VARIANZA-FLOT <= 0
079300        MOVE 0 TO WKS-DESVEST-FLOT
079400     ELSE
079500        MOVE WKS-VARIANZA-FLOT TO WKS-RAIZ-X
079600        PERFORM APROXIMA-RAIZ 12 TIMES
079700        MOVE WKS-RAIZ-X TO WKS-DESVEST-FLOT
079800     END-IF.
079900 CALCULA-RAIZ-CUADRADA-E. EXIT.
080000
080100 APROXIMA-RAIZ SECTION.
080200     COMPUTE WKS-RAIZ-X =
080300             (WKS-RAIZ-X + (WKS-VARIANZA-FLOT / WKS-RAIZ-X)) / 2.
080400 APROXIMA-RAIZ-E. EXIT.
080500******************************************************************
080600*    ESTOCASTICO DEL RSI - RSI DEL RSI SOBRE VENTANAS MOVILES     *
080700******************************************************************
080800 CALCULA-STOCH-RSI SECTION.
080900     IF WKS-NUM-VELAS <= BTP-PER-STOCH-RSI
081000        MOVE 0 TO WKS-STOCH-RSI
081100     ELSE
081200        MOVE 0 TO WKS-NUM-HIST-RSI
081300        COMPUTE WKS-K = BTP-PER-STOCH-RSI + 1
081400        PERFORM CUERPO-STOCH-VENTANA VARYING WKS-J FROM WKS-K
081500                BY 1 UNTIL WKS-J > WKS-NUM-VELAS
081600        MOVE WKS-TABLA-RSI-HIST-ITEM (1) TO WKS-RSI-MIN
081700        MOVE WKS-TABLA-RSI-HIST-ITEM (1) TO WKS-RSI-MAX
081800        PERFORM CUERPO-STOCH-MINMAX VARYING WKS-J FROM 2 BY 1
081900                UNTIL WKS-J > WKS-NUM-HIST-RSI
082000        IF WKS-RSI-MIN = WKS-RSI-MAX
082100           MOVE 0 TO WKS-STOCH-RSI
082200        ELSE
082300           COMPUTE WKS-STOCH-RSI ROUNDED =
082400              (WKS-TABLA-RSI-HIST-ITEM (WKS-NUM-HIST-RSI) -
082500               WKS-RSI-MIN) / (WKS-RSI-MAX - WKS-RSI-MIN)
082600        END-IF
082700     END-IF.
082800 CALCULA-STOCH-RSI-E. EXIT.
082900
083000 CUERPO-STOCH-VENTANA SECTION.
083100     COMPUTE WKS-SUBV-INICIO = WKS-J - BTP-PER-STOCH-RSI
083200     MOVE WKS-J TO WKS-SUBV-FIN
083300     MOVE BTP-PER-STOCH-RSI TO WKS-PERIODO
083400     PERFORM CALCULA-RSI
083500     ADD 1 TO WKS-NUM-HIST-RSI
083600     MOVE WKS-RESULTADO TO WKS-TABLA-RSI-HIST-ITEM
083700                            (WKS-NUM-HIST-RSI).
083800 CUERPO-STOCH-VENTANA-E. EXIT.
083900
084000 CUERPO-STOCH-MINMAX SECTION.
084100     IF WKS-TABLA-RSI-HIST-ITEM (WKS-J) < WKS-RSI-MIN
084200        MOVE WKS-TABLA-RSI-HIST-ITEM (WKS-J) TO WKS-RSI-MIN
084300     END-IF
084400     IF WKS-TABLA-RSI-HIST-ITEM (WKS-J) > WKS-RSI-MAX
084500        MOVE WKS-TABLA-RSI-HIST-ITEM (WKS-J) TO WKS-RSI-MAX
084600     END-IF.
084700 CUERPO-STOCH-MINMAX-E. EXIT.
084800******************************************************************
084900*    INDICE DIRECCIONAL PROMEDIO (ADX), SUAVIZADO DE WILDER       *
085000******************************************************************
085100 CALCULA-ADX SECTION.
085200     COMPUTE WKS-K = (2 * BTP-PER-ADX) + 1
085300     IF WKS-NUM-VELAS < WKS-K
085400        MOVE 0 TO WKS-ADX
085500     ELSE
085600        PERFORM CALCULA-VERDADERO-RANGO
085700        PERFORM CUERPO-ADX-DM VARYING WKS-I FROM 2 BY 1
085800                UNTIL WKS-I > WKS-NUM-VELAS
085900        MOVE 0 TO WKS-SUAVIZADO-TR
086000        MOVE 0 TO WKS-SUAVIZADO-MAS-DM
086100        MOVE 0 TO WKS-SUAVIZADO-MENOS-DM
086200        COMPUTE WKS-K = BTP-PER-ADX + 1
086300        PERFORM CUERPO-ADX-SEMILLA VARYING WKS-J FROM 2 BY 1
086400                UNTIL WKS-J > WKS-K
086500        MOVE 0 TO WKS-NUM-HIST-DX
086600        COMPUTE WKS-K2 = BTP-PER-ADX + 2
086700        PERFORM CUERPO-ADX-SUAVIZADO VARYING WKS-J FROM WKS-K2
086800                BY 1 UNTIL WKS-J > WKS-NUM-VELAS
086900        IF WKS-NUM-HIST-DX < BTP-PER-ADX
087000           MOVE WKS-NUM-HIST-DX TO WKS-CONT-PROMEDIO
087100        ELSE
087200           MOVE BTP-PER-ADX TO WKS-CONT-PROMEDIO
087300        END-IF
087400        MOVE 0 TO WKS-SUMA-TRABAJO
087500        COMPUTE WKS-K3 = WKS-NUM-HIST-DX - WKS-CONT-PROMEDIO + 1
087600        PERFORM ACUMULA-DX VARYING WKS-J FROM WKS-K3 BY 1
087700                UNTIL WKS-J > WKS-NUM-HIST-DX
087800        IF WKS-CONT-PROMEDIO > 0
087900           COMPUTE WKS-ADX ROUNDED =
088000                   WKS-SUMA-TRABAJO / WKS-CONT-PROMEDIO
088100        ELSE
088200           MOVE 0 TO WKS-ADX
088300        END-IF
088400     END-IF.
088500 CALCULA-ADX-E. EXIT.
088600
088700 CUERPO-ADX-DM SECTION.
088800     COMPUTE WKS-UP-MOVE   = VEL-HIGH (WKS-I) - VEL-HIGH (WKS-I - 1)
088900     COMPUTE WKS-DOWN-MOVE = VEL-LOW (WKS-I - 1) - VEL-LOW (WKS-I)
089000     MOVE 0 TO WKS-TABLA-PLUS-DM-ITEM (WKS-I)
089100     MOVE 0 TO WKS-TABLA-MINUS-DM-ITEM (WKS-I)
089200     IF WKS-UP-MOVE > WKS-DOWN-MOVE AND WKS-UP-MOVE > 0
089300        MOVE WKS-UP-MOVE TO WKS-TABLA-PLUS-DM-ITEM (WKS-I)
089400     END-IF
089500     IF WKS-DOWN-MOVE > WKS-UP-MOVE AND WKS-DOWN-MOVE > 0
089600        MOVE WKS-DOWN-MOVE TO WKS-TABLA-MINUS-DM-ITEM (WKS-I)
089700     END-IF.
089800 CUERPO-ADX-DM-E. EXIT.
089900
090000 CUERPO-ADX-SEMILLA SECTION.
090100     ADD WKS-TABLA-TR-ITEM       (WKS-J) TO WKS-SUAVIZADO-TR
090200     ADD WKS-TABLA-PLUS-DM-ITEM  (WKS-J) TO WKS-SUAVIZADO-MAS-DM
090300     ADD WKS-TABLA-MINUS-DM-ITEM (WKS-J) TO WKS-SUAVIZADO-MENOS-DM.
090400 CUERPO-ADX-SEMILLA-E. EXIT.
090500
090600 CUERPO-ADX-SUAVIZADO SECTION.
090700     COMPUTE WKS-SUAVIZADO-TR ROUNDED =
090800        WKS-SUAVIZADO-TR - (WKS-SUAVIZADO-TR / BTP-PER-ADX) +
090900        WKS-TABLA-TR-ITEM (WKS-J)
091000     COMPUTE WKS-SUAVIZADO-MAS-DM ROUNDED =
091100        WKS-SUAVIZADO-MAS-DM -
091200        (WKS-SUAVIZADO-MAS-DM / BTP-PER-ADX) +
091300        WKS-TABLA-PLUS-DM-ITEM (WKS-J)
091400     COMPUTE WKS-SUAVIZADO-MENOS-DM ROUNDED =
091500        WKS-SUAVIZADO-MENOS-DM -
091600        (WKS-SUAVIZADO-MENOS-DM / BTP-PER-ADX) +
091700        WKS-TABLA-MINUS-DM-ITEM (WKS-J)
091800     IF WKS-SUAVIZADO-TR = 0
091900        MOVE 0 TO WKS-DI-MAS
092000        MOVE 0 TO WKS-DI-MENOS
092100     ELSE
092200        COMPUTE WKS-DI-MAS ROUNDED =
092300           (WKS-SUAVIZADO-MAS-DM / WKS-SUAVIZADO-TR) * 100
092400        COMPUTE WKS-DI-MENOS ROUNDED =
092500           (WKS-SUAVIZADO-MENOS-DM / WKS-SUAVIZADO-TR) * 100
092600     END-IF
092700     COMPUTE WKS-DI-SUMA = WKS-DI-MAS + WKS-DI-MENOS
092800     ADD 1 TO WKS-NUM-HIST-DX
092900     IF WKS-DI-SUMA > 0
093000        COMPUTE WKS-DIF-DI = WKS-DI-MAS - WKS-DI-MENOS
093100        IF WKS-DIF-DI < 0
093200           COMPUTE WKS-DIF-DI = WKS-DIF-DI * -1
093300        END-IF
093400        COMPUTE WKS-TABLA-DX-ITEM (WKS-NUM-HIST-DX) ROUNDED =
093500           (WKS-DIF-DI / WKS-DI-SUMA) * 100
093600     ELSE
093700        MOVE 0 TO WKS-TABLA-DX-ITEM (WKS-NUM-HIST-DX)
093800     END-IF.
093900 CUERPO-ADX-SUAVIZADO-E. EXIT.
094000
094100 ACUMULA-DX SECTION.
094200     ADD WKS-TABLA-DX-ITEM (WKS-J) TO WKS-SUMA-TRABAJO.
094300 ACUMULA-DX-E. EXIT.
094400******************************************************************
094500*    NUBE DE ICHIMOKU - TENKAN, KIJUN, SENKOU A/B Y CHIKOU         *
094600******************************************************************
094700 CALCULA-ICHIMOKU SECTION.
094800     IF WKS-NUM-VELAS < 52
094900        MOVE 0 TO WKS-ICH-TENKAN
095000        MOVE 0 TO WKS-ICH-KIJUN
095100        MOVE 0 TO WKS-ICH-SENKOU-A
095200        MOVE 0 TO WKS-ICH-SENKOU-B
095300        MOVE 0 TO WKS-ICH-CHIKOU
095400     ELSE
095500        MOVE BTP-PER-ICHI-TENKAN TO WKS-PERIODO
095600        PERFORM CALCULA-MAX-MIN-VENTANA
095700        COMPUTE WKS-ICH-TENKAN ROUNDED =
095800           (WKS-MAX-VENTANA + WKS-MIN-VENTANA) / 2
095900        MOVE BTP-PER-ICHI-KIJUN TO WKS-PERIODO
096000        PERFORM CALCULA-MAX-MIN-VENTANA
096100        COMPUTE WKS-ICH-KIJUN ROUNDED =
096200           (WKS-MAX-VENTANA + WKS-MIN-VENTANA) / 2
096300        COMPUTE WKS-ICH-SENKOU-A ROUNDED =
096400           (WKS-ICH-TENKAN + WKS-ICH-KIJUN) / 2
096500        MOVE BTP-PER-ICHI-SENKOU-B TO WKS-PERIODO
096600        PERFORM CALCULA-MAX-MIN-VENTANA
096700        COMPUTE WKS-ICH-SENKOU-B ROUNDED =
096800           (WKS-MAX-VENTANA + WKS-MIN-VENTANA) / 2
096900        IF WKS-NUM-VELAS >= 26
097000           COMPUTE WKS-K = WKS-NUM-VELAS - 26
097100           MOVE VEL-CLOSE (WKS-K) TO WKS-ICH-CHIKOU
097200        ELSE
097300           MOVE VEL-CLOSE (WKS-NUM-VELAS) TO WKS-ICH-CHIKOU
097400        END-IF
097500     END-IF.
097600 CALCULA-ICHIMOKU-E. EXIT.
097700
097800 CALCULA-MAX-MIN-VENTANA SECTION.
097900     COMPUTE WKS-K = WKS-NUM-VELAS - WKS-PERIODO + 1
098000     IF WKS-K < 1
098100        MOVE 1 TO WKS-K
098200     END-IF
098300     MOVE VEL-HIGH (WKS-K) TO WKS-MAX-VENTANA
098400     MOVE VEL-LOW  (WKS-K) TO WKS-MIN-VENTANA
098500     PERFORM CUERPO-MAXMIN-VENTANA VARYING WKS-J FROM WKS-K
098600             BY 1 UNTIL WKS-J > WKS-NUM-VELAS.
098700 CALCULA-MAX-MIN-VENTANA-E. EXIT.
098800
098900 CUERPO-MAXMIN-VENTANA SECTION.
099000     IF VEL-HIGH (WKS-J) > WKS-MAX-VENTANA
099100        MOVE VEL-HIGH (WKS-J) TO WKS-MAX-VENTANA
099200     END-IF
099300     IF VEL-LOW (WKS-J) < WKS-MIN-VENTANA
099400        MOVE VEL-LOW (WKS-J) TO WKS-MIN-VENTANA
099500     END-IF.
099600 CUERPO-MAXMIN-VENTANA-E. EXIT.
099700******************************************************************
099800*    CLASIFICACION DE LAS BANDERAS DE RAZONAMIENTO DEL RSI        *
099900******************************************************************
100000 CLASIFICA-CONDICIONES SECTION.
100100     IF SNL-RSI < 30
100200        SET RSI-SOBREVENTA TO TRUE
100300     ELSE
100400        IF SNL-RSI > 70
100500           SET RSI-SOBRECOMPRA TO TRUE
100600        ELSE
100700           SET RSI-NEUTRAL TO TRUE
100800        END-IF
100900     END-IF.
101000 CLASIFICA-CONDICIONES-E. EXIT.
101100******************************************************************
101200*    VOTO DE LA SENAL - RSI, MACD Y BLOQUE DE SMA                 *
101300******************************************************************
101400 VOTA-SENAL SECTION.
101500     MOVE 0 TO SNL-VOTOS-COMPRA
101600     MOVE 0 TO SNL-VOTOS-VENTA
101700     SET SIN-TENDENCIA TO TRUE
101800
101900     IF SNL-RSI <= BTP-RSI-SOBREVENTA
102000        ADD 1 TO SNL-VOTOS-COMPRA
102100     ELSE
102200        IF SNL-RSI >= BTP-RSI-SOBRECOMPRA
102300           ADD 1 TO SNL-VOTOS-VENTA
102400        END-IF
102500     END-IF
102600
102700     IF SNL-MACD-LINEA > SNL-MACD-SENAL AND
102800        SNL-MACD-HISTOGRAMA > 0
102900        ADD 1 TO SNL-VOTOS-COMPRA
103000     ELSE
103100        IF SNL-MACD-LINEA < SNL-MACD-SENAL AND
103200           SNL-MACD-HISTOGRAMA < 0
103300           ADD 1 TO SNL-VOTOS-VENTA
103400        END-IF
103500     END-IF
103600
103700     IF SNL-SMA20 > 0 AND SNL-SMA50 > 0 AND SNL-SMA200 > 0
103800        PERFORM VOTA-BLOQUE-SMA
103900     END-IF
104000
104100     IF SNL-VOTOS-COMPRA > SNL-VOTOS-VENTA
104200        MOVE 'BUY ' TO SNL-SENAL
104300     ELSE
104400        IF SNL-VOTOS-VENTA > SNL-VOTOS-COMPRA
104500           MOVE 'SELL' TO SNL-SENAL
104600        ELSE
104700           MOVE 'HOLD' TO SNL-SENAL
104800        END-IF
104900     END-IF.
105000 VOTA-SENAL-E. EXIT.
105100
105200 VOTA-BLOQUE-SMA SECTION.
105300     IF SNL-PRECIO-ACTUAL > SNL-SMA20 AND
105400        SNL-PRECIO-ACTUAL > SNL-SMA50 AND
105500        SNL-PRECIO-ACTUAL > SNL-SMA200
105600        ADD 2 TO SNL-VOTOS-COMPRA
105700     ELSE
105800        IF SNL-PRECIO-ACTUAL < SNL-SMA20 AND
105900           SNL-PRECIO-ACTUAL < SNL-SMA50 AND
106000           SNL-PRECIO-ACTUAL < SNL-SMA200
106100           ADD 2 TO SNL-VOTOS-VENTA
106200        ELSE
106300           IF SNL-PRECIO-ACTUAL > SNL-SMA20
106400              ADD 1 TO SNL-VOTOS-COMPRA
106500           ELSE
106600              ADD 1 TO SNL-VOTOS-VENTA
106700           END-IF
106800           IF SNL-PRECIO-ACTUAL > SNL-SMA50
106900              ADD 1 TO SNL-VOTOS-COMPRA
107000           ELSE
107100              ADD 1 TO SNL-VOTOS-VENTA
107200           END-IF
107300           IF SNL-PRECIO-ACTUAL > SNL-SMA200
107400              ADD 1 TO SNL-VOTOS-COMPRA
107500           ELSE
107600              ADD 1 TO SNL-VOTOS-VENTA
107700           END-IF
107800        END-IF
107900     END-IF
108000     IF SNL-SMA20 > SNL-SMA50 AND SNL-SMA50 > SNL-SMA200
108100        ADD 1 TO SNL-VOTOS-COMPRA
108200        SET TENDENCIA-POSITIVA TO TRUE
108300     ELSE
108400        IF SNL-SMA20 < SNL-SMA50 AND SNL-SMA50 < SNL-SMA200
108500           ADD 1 TO SNL-VOTOS-VENTA
108600           SET TENDENCIA-NEGATIVA TO TRUE
108700        END-IF
108800     END-IF.
108900 VOTA-BLOQUE-SMA-E. EXIT.
109000******************************************************************
109100*    BUSQUEDA DEL SOPORTE Y LA RESISTENCIA MAS RECIENTES           *
109200*    (BARRIDO DE LA VELA MAS NUEVA HACIA LA MAS ANTIGUA)           *
109300******************************************************************
109400 BUSCA-SOPORTE-RESISTENCIA SECTION.
109500     MOVE 0   TO WKS-SOPORTE
109600     MOVE 0   TO WKS-RESISTENCIA
109700     MOVE 'N' TO WKS-HAY-SOPORTE
109800     MOVE 'N' TO WKS-HAY-RESISTENCIA
109900     IF WKS-NUM-VELAS > 1
110000        PERFORM CUERPO-SOPORTE-RESIST VARYING WKS-J
110100                FROM WKS-NUM-VELAS BY -1 UNTIL WKS-J < 2
110200     END-IF.
110300 BUSCA-SOPORTE-RESISTENCIA-E. EXIT.
110400
110500 CUERPO-SOPORTE-RESIST SECTION.
110600     IF WKS-HAY-SOPORTE = 'N' AND
110700        VEL-LOW (WKS-J) < VEL-LOW (WKS-J - 1)
110800        MOVE VEL-LOW (WKS-J) TO WKS-SOPORTE
110900        MOVE 'Y' TO WKS-HAY-SOPORTE
111000     END-IF
111100     IF WKS-HAY-RESISTENCIA = 'N' AND
111200        VEL-HIGH (WKS-J) > VEL-HIGH (WKS-J - 1)
111300        MOVE VEL-HIGH (WKS-J) TO WKS-RESISTENCIA
111400        MOVE 'Y' TO WKS-HAY-RESISTENCIA
111500     END-IF.
111600 CUERPO-SOPORTE-RESIST-E. EXIT.
111700******************************************************************
111800*    CASCADA STOP-LOSS / TAKE-PROFIT (4 PASOS, EL PRIMERO QUE     *
111900*    APLIQUE FIJA EL VALOR Y LOS DEMAS YA NO LO TOCAN)             *
112000******************************************************************
112100 DERIVA-STOP-TAKE SECTION.
112200     MOVE 0   TO SNL-STOP-LOSS
112300     MOVE 0   TO SNL-TAKE-PROFIT
112400     MOVE 'N' TO SNL-STOP-LOSS-FLAG
112500     MOVE 'N' TO SNL-TAKE-PROFIT-FLAG
112600     IF SNL-SENAL-COMPRA
112700        PERFORM DERIVA-STOP-TAKE-COMPRA
112800     ELSE
112900        IF SNL-SENAL-VENTA
113000           PERFORM DERIVA-STOP-TAKE-VENTA
113100        END-IF
113200     END-IF.
113300 DERIVA-STOP-TAKE-E. EXIT.
113400
113500 DERIVA-STOP-TAKE-COMPRA SECTION.
113600     IF WKS-HAY-SOPORTE = 'Y' AND SNL-STOP-LOSS-FLAG = 'N'
113700        COMPUTE SNL-STOP-LOSS ROUNDED = WKS-SOPORTE - SNL-ATR
113800        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
113900     END-IF
114000     IF WKS-HAY-RESISTENCIA = 'Y' AND SNL-TAKE-PROFIT-FLAG = 'N'
114100        MOVE WKS-RESISTENCIA TO SNL-TAKE-PROFIT
114200        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
114300     END-IF
114400     IF SNL-STOP-LOSS-FLAG = 'N'
114500        MOVE SNL-EMA12 TO SNL-STOP-LOSS
114600        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
114700     END-IF
114800     IF SNL-TAKE-PROFIT-FLAG = 'N'
114900        MOVE SNL-SMA50 TO SNL-TAKE-PROFIT
115000        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
115100     END-IF
115200     IF SNL-STOP-LOSS-FLAG = 'N' AND SNL-RSI < BTP-RSI-SOBREVENTA
115300                                  AND
115400                                  SNL-MACD-LINEA < SNL-MACD-SENAL
115500        COMPUTE SNL-STOP-LOSS ROUNDED =
115600           SNL-PRECIO-ACTUAL * BTP-PCT-RSI-MACD-COMPRA
115700        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
115800     END-IF
115900     IF SNL-TAKE-PROFIT-FLAG = 'N' AND
116000        SNL-RSI > BTP-RSI-SOBRECOMPRA AND
116100        SNL-MACD-LINEA > SNL-MACD-SENAL
116200        COMPUTE SNL-TAKE-PROFIT ROUNDED =
116300           SNL-PRECIO-ACTUAL * BTP-PCT-RSI-MACD-TP-COMP
116400        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
116500     END-IF
116600     IF SNL-STOP-LOSS-FLAG = 'N' AND SNL-ATR > 0
116700        COMPUTE SNL-STOP-LOSS ROUNDED = SNL-PRECIO-ACTUAL - SNL-ATR
116800        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
116900     END-IF
117000     IF SNL-TAKE-PROFIT-FLAG = 'N' AND SNL-ATR > 0
117100        COMPUTE SNL-TAKE-PROFIT ROUNDED =
117200           SNL-PRECIO-ACTUAL + (2 * SNL-ATR)
117300        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
117400     END-IF.
117500 DERIVA-STOP-TAKE-COMPRA-E. EXIT.
117600
117700 DERIVA-STOP-TAKE-VENTA SECTION.
117800     IF WKS-HAY-RESISTENCIA = 'Y' AND SNL-STOP-LOSS-FLAG = 'N'
117900        COMPUTE SNL-STOP-LOSS ROUNDED = WKS-RESISTENCIA + SNL-ATR
118000        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
118100     END-IF
118200     IF WKS-HAY-SOPORTE = 'Y' AND SNL-TAKE-PROFIT-FLAG = 'N'
118300        MOVE WKS-SOPORTE TO SNL-TAKE-PROFIT
118400        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
118500     END-IF
118600     IF SNL-STOP-LOSS-FLAG = 'N'
118700        MOVE SNL-EMA12 TO SNL-STOP-LOSS
118800        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
118900     END-IF
119000     IF SNL-TAKE-PROFIT-FLAG = 'N'
119100        MOVE SNL-SMA50 TO SNL-TAKE-PROFIT
119200        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
119300     END-IF
119400     IF SNL-STOP-LOSS-FLAG = 'N' AND
119500        SNL-RSI > BTP-RSI-SOBRECOMPRA AND
119600        SNL-MACD-LINEA > SNL-MACD-SENAL
119700        COMPUTE SNL-STOP-LOSS ROUNDED =
119800           SNL-PRECIO-ACTUAL * BTP-PCT-RSI-MACD-VENTA
119900        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
120000     END-IF
120100     IF SNL-TAKE-PROFIT-FLAG = 'N' AND SNL-RSI < BTP-RSI-SOBREVENTA
120200                                    AND
120300                                  SNL-MACD-LINEA < SNL-MACD-SENAL
120400        COMPUTE SNL-TAKE-PROFIT ROUNDED =
120500           SNL-PRECIO-ACTUAL * BTP-PCT-RSI-MACD-TP-VEN
120600        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
120700     END-IF
120800     IF SNL-STOP-LOSS-FLAG = 'N' AND SNL-ATR > 0
120900        COMPUTE SNL-STOP-LOSS ROUNDED = SNL-PRECIO-ACTUAL + SNL-ATR
121000        MOVE 'Y' TO SNL-STOP-LOSS-FLAG
121100     END-IF
121200     IF SNL-TAKE-PROFIT-FLAG = 'N' AND SNL-ATR > 0
121300        COMPUTE SNL-TAKE-PROFIT ROUNDED =
121400           SNL-PRECIO-ACTUAL - (2 * SNL-ATR)
121500        MOVE 'Y' TO SNL-TAKE-PROFIT-FLAG
121600     END-IF.
121700 DERIVA-STOP-TAKE-VENTA-E. EXIT.
121800******************************************************************
121900*    FILTRO DE DISTANCIA MINIMA - DESCARTA EL STOP-LOSS O EL      *
122000*    TAKE-PROFIT SI QUEDO DEMASIADO CERCA DEL PRECIO VIGENTE      *
122100******************************************************************
122200 FILTRO-DISTANCIA-MINIMA SECTION.
122300     IF SNL-STOP-LOSS-FLAG = 'Y'
122400        COMPUTE WKS-DIF = SNL-STOP-LOSS - SNL-PRECIO-ACTUAL
122500        IF WKS-DIF < 0
122600           COMPUTE WKS-DIF = WKS-DIF * -1
122700        END-IF
122800        COMPUTE WKS-DISTANCIA-MIN =
122900           SNL-PRECIO-ACTUAL * BTP-PCT-DISTANCIA-MINIMA
123000        IF WKS-DIF < WKS-DISTANCIA-MIN
123100           MOVE 0   TO SNL-STOP-LOSS
123200           MOVE 'N' TO SNL-STOP-LOSS-FLAG
123300        END-IF
123400     END-IF
123500     IF SNL-TAKE-PROFIT-FLAG = 'Y'
123600        COMPUTE WKS-DIF = SNL-TAKE-PROFIT - SNL-PRECIO-ACTUAL
123700        IF WKS-DIF < 0
123800           COMPUTE WKS-DIF = WKS-DIF * -1
123900        END-IF
124000        COMPUTE WKS-DISTANCIA-MIN =
124100           SNL-PRECIO-ACTUAL * BTP-PCT-DISTANCIA-MINIMA
124200        IF WKS-DIF < WKS-DISTANCIA-MIN
124300           MOVE 0   TO SNL-TAKE-PROFIT
124400           MOVE 'N' TO SNL-TAKE-PROFIT-FLAG
124500        END-IF
124600     END-IF.
124700 FILTRO-DISTANCIA-MINIMA-E. EXIT.
124800******************************************************************
124900*    ESCRITURA DEL REGISTRO DE SALIDA                             *
125000******************************************************************
125100 ESCRIBE-BTSENL SECTION.
125200     WRITE REG-BTSENL
125300     IF FS-BTSENL NOT = 0
125400        DISPLAY '>>> ERROR AL GRABAR BTSENL, STATUS: '
125500                FS-BTSENL UPON CONSOLE
125600     END-IF.
125700 ESCRIBE-BTSENL-E. EXIT.
125800******************************************************************
125900*    DIAGNOSTICO DE LOS INDICADORES DE APOYO (NO VIAJAN EN        *
126000*    BTSENL, SOLO SE IMPRIMEN PARA EL ANALISTA DE GUARDIA)        *
126100******************************************************************
126200 DIAGNOSTICO-INDICADORES SECTION.
126300     IF WKS-NUM-VELAS > 0
126400        DISPLAY '--- INDICADORES DE APOYO (DIAGNOSTICO) ---'
126500                UPON CONSOLE
126600        DISPLAY 'BANDAS  SUP/MEDIA/INF : ' WKS-BOLL-SUPERIOR
126700                ' / ' WKS-BOLL-MEDIA ' / ' WKS-BOLL-INFERIOR
126800                UPON CONSOLE
126900        DISPLAY 'STOCH-RSI             : ' WKS-STOCH-RSI
127000                UPON CONSOLE
127100        DISPLAY 'ADX                   : ' WKS-ADX
127200                UPON CONSOLE
127300        DISPLAY 'ICHIMOKU TEN/KIJ/SA/SB/CHK : '
127400                WKS-ICH-TENKAN ' / ' WKS-ICH-KIJUN ' / '
127500                WKS-ICH-SENKOU-A ' / ' WKS-ICH-SENKOU-B ' / '
127600                WKS-ICH-CHIKOU UPON CONSOLE
127700     END-IF.
127800 DIAGNOSTICO-INDICADORES-E. EXIT.
127900******************************************************************
128000*    ESTADISTICAS DE CIERRE DE LA CORRIDA                         *
128100******************************************************************
128200 ESTADISTICAS SECTION.
128300     DISPLAY '*****************************************'
128400             UPON CONSOLE
128500     MOVE WKS-NUM-VELAS TO WKS-MASCARA
128600     DISPLAY 'VELAS LEIDAS EN LA VENTANA : ' WKS-MASCARA
128700             UPON CONSOLE
128800     IF WKS-NUM-VELAS > 0
128900        MOVE SNL-FECHA TO WKS-FECHA-TRABAJO
129000        DISPLAY 'FECHA DE LA ULTIMA VELA    : '
129100                WKS-FT-DIA '/' WKS-FT-MES '/' WKS-FT-ANIO
129200                UPON CONSOLE
129300     END-IF
129400     DISPLAY 'SENAL EMITIDA              : ' SNL-SENAL
129500             UPON CONSOLE
129600     DISPLAY 'VOTOS COMPRA / VENTA       : ' SNL-VOTOS-COMPRA
129700             ' / ' SNL-VOTOS-VENTA UPON CONSOLE
129800     DISPLAY 'STOP-LOSS / TAKE-PROFIT    : ' SNL-STOP-LOSS
129900             ' (' SNL-STOP-LOSS-FLAG ') / ' SNL-TAKE-PROFIT
130000             ' (' SNL-TAKE-PROFIT-FLAG ')' UPON CONSOLE
130100     DISPLAY '*****************************************'
130200             UPON CONSOLE.
130300 ESTADISTICAS-E. EXIT.
