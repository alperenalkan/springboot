000100******************************************************************
000200*                 C O P Y B O O K   B T V E L H 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTVELH01                                         *
000600* DESCRIPCION : LAYOUT DE UNA VELA (BARRA OHLCV) DE PRECIO DE    *
000700*             : BITCOIN, TAL COMO LA ENTREGA EL PROCESO DE       *
000800*             : CAPTURA DE PRECIOS (BTVELH - VELAS HISTORIAL).   *
000900*             : UN REGISTRO POR INTERVALO OBSERVADO (1H/4H/1D).  *
001000* USADO POR   : BTSEN01 (LECTURA), BTANO01 (LECTURA)             *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400* VERSION | FECHA      | AUTOR | DESCRIPCION                   *
001500*---------|------------|-------|-------------------------------*
001600* G.00.00 | 1991-04-08 | JCL   | CREACION - LAYOUT TOMADO DEL   *
001700*         |            |       | FEED DE PRECIOS DE CONTADO     *
001800* G.00.01 | 1999-11-29 | RHM   | AMPLIACION DE VLH-VOLUMEN A     *
001900*         |            |       | S9(12)V9(08) - PROBLEMA DEL    *
002000*         |            |       | Y2K APROVECHADO PARA EL AJUSTE *
002100* G.00.02 | 2017-06-19 | EDA   | SE AGREGA VLH-INTERVALO Y SUS   *
002200*         |            |       | 88-NIVELES PARA SOPORTAR LA     *
002300*         |            |       | SERIE INTRADIA DE CRIPTOACTIVOS*
002400******************************************************************
002500 01  REG-BTVELH.
002600*----------------------------------------------------------------*
002700*    FECHA Y HORA DE LA VELA (UTC), TAL COMO VIENE DEL FEED       *
002800*----------------------------------------------------------------*
002900     05  VLH-FECHA                 PIC 9(08).
003000     05  VLH-FECHA-R REDEFINES VLH-FECHA.
003100         10  VLH-FECHA-ANIO        PIC 9(04).
003200         10  VLH-FECHA-MES         PIC 9(02).
003300         10  VLH-FECHA-DIA         PIC 9(02).
003400     05  VLH-HORA                  PIC 9(06).
003500     05  VLH-HORA-R  REDEFINES VLH-HORA.
003600         10  VLH-HORA-HH           PIC 9(02).
003700         10  VLH-HORA-MM           PIC 9(02).
003800         10  VLH-HORA-SS           PIC 9(02).
003900*----------------------------------------------------------------*
004000*    PRECIOS Y VOLUMEN, USD, 8 DECIMALES (PRECISION DEL FEED)     *
004100*----------------------------------------------------------------*
004200     05  VLH-OPEN                  PIC S9(12)V9(08).
004300     05  VLH-HIGH                  PIC S9(12)V9(08).
004400     05  VLH-LOW                   PIC S9(12)V9(08).
004500     05  VLH-CLOSE                 PIC S9(12)V9(08).
004600     05  VLH-VOLUMEN               PIC S9(12)V9(08).
004700*----------------------------------------------------------------*
004800*    INTERVALO DE LA VELA                                        *
004900*----------------------------------------------------------------*
005000     05  VLH-INTERVALO             PIC X(02).
005100         88  VLH-INTERVALO-1H              VALUE '1H'.
005200         88  VLH-INTERVALO-4H              VALUE '4H'.
005300         88  VLH-INTERVALO-1D              VALUE '1D'.
005400     05  FILLER                    PIC X(09).
