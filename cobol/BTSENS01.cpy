000100******************************************************************
000200*                 C O P Y B O O K   B T S E N S 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTSENS01                                         *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL VOTO DE        *
000700*             : SENTIMIENTO DE MERCADO - BULLISH/BEARISH/NEUTRAL *
000800*             : MAS LOS CONTADORES DE VOTOS QUE LO SUSTENTAN.    *
000900* USADO POR   : BTSEM01 (ESCRITURA)                              *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S              *
001200******************************************************************
001300* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
001400*---------|------------|-------|--------------------------------*
001500* G.00.00 | 1994-05-11 | JCL   | CREACION                        *
001600******************************************************************
001700 01  REG-BTSENS.
001800     05  SNS-SENAL                 PIC X(08).
001900         88  SNS-SENAL-ALCISTA             VALUE 'BULLISH'.
002000         88  SNS-SENAL-BAJISTA             VALUE 'BEARISH'.
002100         88  SNS-SENAL-NEUTRAL             VALUE 'NEUTRAL'.
002200     05  SNS-VOTOS-ALCISTAS        PIC 9(02).
002300     05  SNS-VOTOS-BAJISTAS        PIC 9(02).
002400     05  FILLER                    PIC X(16).
