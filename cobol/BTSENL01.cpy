000100******************************************************************
000200*                 C O P Y B O O K   B T S E N L 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTSENL01                                         *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SENAL - EL RESULTADO      *
000700*             : PRINCIPAL DE LA CORRIDA BTSEN01. UN REGISTRO POR *
000800*             : CORRIDA/INTERVALO, CON TODO EL JUEGO DE          *
000900*             : INDICADORES, EL VOTO BUY/SELL/HOLD Y EL PAR      *
001000*             : STOP-LOSS / TAKE-PROFIT DERIVADO.                *
001100* USADO POR   : BTSEN01 (ESCRITURA)                              *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
001600*---------|------------|-------|--------------------------------*
001700* G.00.00 | 1993-09-30 | JCL   | CREACION - SOLO RSI Y MACD      *
001800* G.00.01 | 1999-12-11 | RHM   | AJUSTE DE PICTURES PARA EL Y2K, *
001900*         |            |       | SE AMPLIAN LOS CAMPOS DE FECHA  *
002000* G.00.02 | 2017-07-03 | EDA   | SE AGREGAN SMA/EMA/ATR Y EL PAR *
002100*         |            |       | STOP-LOSS / TAKE-PROFIT         *
002200* G.00.03 | 2018-01-15 | EDA   | SE AGREGAN CONTADORES DE VOTOS  *
002300*         |            |       | BUY/SELL PARA AUDITORIA         *
002400******************************************************************
002500 01  REG-BTSENL.
002600*----------------------------------------------------------------*
002700*    IDENTIFICACION DE LA CORRIDA                                 *
002800*----------------------------------------------------------------*
002900     05  SNL-INTERVALO             PIC X(02).
003000     05  SNL-FECHA                 PIC 9(08).
003100     05  SNL-FECHA-R REDEFINES SNL-FECHA.
003200         10  SNL-FECHA-ANIO        PIC 9(04).
003300         10  SNL-FECHA-MES         PIC 9(02).
003400         10  SNL-FECHA-DIA         PIC 9(02).
003500     05  SNL-HORA                  PIC 9(06).
003600*----------------------------------------------------------------*
003700*    PRECIO VIGENTE Y SENAL VOTADA                                *
003800*----------------------------------------------------------------*
003900     05  SNL-PRECIO-ACTUAL         PIC S9(12)V9(08).
004000     05  SNL-SENAL                 PIC X(04).
004100         88  SNL-SENAL-COMPRA              VALUE 'BUY '.
004200         88  SNL-SENAL-VENTA               VALUE 'SELL'.
004300         88  SNL-SENAL-ESPERA              VALUE 'HOLD'.
004400*----------------------------------------------------------------*
004500*    INDICADORES CALCULADOS SOBRE LA VENTANA DE 50 VELAS          *
004600*----------------------------------------------------------------*
004700     05  SNL-RSI                   PIC S9(03)V9(02).
004800     05  SNL-MACD-LINEA            PIC S9(09)V9(08).
004900     05  SNL-MACD-SENAL            PIC S9(09)V9(08).
005000     05  SNL-MACD-HISTOGRAMA       PIC S9(09)V9(08).
005100     05  SNL-SMA20                 PIC S9(12)V9(08).
005200     05  SNL-SMA50                 PIC S9(12)V9(08).
005300     05  SNL-SMA200                PIC S9(12)V9(08).
005400     05  SNL-EMA12                 PIC S9(12)V9(08).
005500     05  SNL-ATR                   PIC S9(12)V9(08).
005600*----------------------------------------------------------------*
005700*    PAR STOP-LOSS / TAKE-PROFIT DERIVADO (0 = NO APLICA)         *
005800*----------------------------------------------------------------*
005900     05  SNL-STOP-LOSS             PIC S9(12)V9(08).
006000     05  SNL-STOP-LOSS-FLAG        PIC X(01).
006100         88  SNL-STOP-LOSS-FIJADO          VALUE 'Y'.
006200         88  SNL-STOP-LOSS-NO-FIJADO       VALUE 'N'.
006300     05  SNL-TAKE-PROFIT           PIC S9(12)V9(08).
006400     05  SNL-TAKE-PROFIT-FLAG      PIC X(01).
006500         88  SNL-TAKE-PROFIT-FIJADO        VALUE 'Y'.
006600         88  SNL-TAKE-PROFIT-NO-FIJADO     VALUE 'N'.
006700*----------------------------------------------------------------*
006800*    CONTADORES DEL VOTO (PARA AUDITORIA Y CUADRE)                *
006900*----------------------------------------------------------------*
007000     05  SNL-VOTOS-COMPRA          PIC 9(02).
007100     05  SNL-VOTOS-VENTA           PIC 9(02).
007200     05  FILLER                    PIC X(07).
