000100******************************************************************
000200*                 C O P Y B O O K   B T V E L A 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTVELA01                                         *
000600* DESCRIPCION : LAYOUT DE LA VELA ANOTADA - LA VELA DE ENTRADA   *
000700*             : (VER BTVELH01) MAS LAS TRES MEDIAS MOVILES       *
000800*             : SIMPLES DE CIERRE (20/50/200) ACUMULADAS HASTA   *
000900*             : ESA VELA. UN REGISTRO DE SALIDA POR VELA LEIDA.  *
001000* USADO POR   : BTANO01 (ESCRITURA)                              *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
001500*---------|------------|-------|--------------------------------*
001600* G.00.00 | 1992-02-17 | JCL   | CREACION JUNTO CON BTANO01      *
001700* G.00.01 | 2017-06-22 | EDA   | SE AGREGAN VLA-SMA50 Y          *
001800*         |            |       | VLA-SMA200 (ANTES SOLO SMA20)   *
001900******************************************************************
002000 01  REG-BTVELA.
002100*----------------------------------------------------------------*
002200*    VELA ORIGINAL (IDENTICA A REG-BTVELH)                        *
002300*----------------------------------------------------------------*
002400     05  VLA-VELA.
002500         10  VLA-FECHA             PIC 9(08).
002600         10  VLA-HORA              PIC 9(06).
002700         10  VLA-OPEN              PIC S9(12)V9(08).
002800         10  VLA-HIGH              PIC S9(12)V9(08).
002900         10  VLA-LOW               PIC S9(12)V9(08).
003000         10  VLA-CLOSE             PIC S9(12)V9(08).
003100         10  VLA-VOLUMEN           PIC S9(12)V9(08).
003200         10  VLA-INTERVALO         PIC X(02).
003300*----------------------------------------------------------------*
003400*    VISTA DE LA FECHA DESCOMPUESTA (PARA IMPRESION/CONSULTA)     *
003500*----------------------------------------------------------------*
003600     05  VLA-VELA-R REDEFINES VLA-VELA.
003700         10  VLA-R-FECHA-ANIO      PIC 9(04).
003800         10  VLA-R-FECHA-MES       PIC 9(02).
003900         10  VLA-R-FECHA-DIA       PIC 9(02).
004000         10  FILLER                PIC X(47).
004100*----------------------------------------------------------------*
004200*    MEDIAS MOVILES SIMPLES DE CIERRE, ACUMULADAS HASTA LA VELA   *
004300*----------------------------------------------------------------*
004400     05  VLA-SMA20                 PIC S9(12)V9(08).
004500     05  VLA-SMA50                 PIC S9(12)V9(08).
004600     05  VLA-SMA200                PIC S9(12)V9(08).
004700     05  FILLER                    PIC X(09).
