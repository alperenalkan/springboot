000100******************************************************************
000200*                 C O P Y B O O K   B T S E N T 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTSENT01                                         *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE SENTIMIENTO DE *
000700*             : MERCADO - LOS TRES INDICADORES EXTERNOS (INDICE  *
000800*             : MIEDO/CODICIA, SENTIMIENTO SOCIAL Y FLUJO ON-    *
000900*             : CHAIN) QUE ALIMENTAN EL VOTO DE BTSEM01. ESTOS   *
001000*             : VALORES LOS CALCULA UN PROCESO CORRIENTE ARRIBA  *
001100*             : QUE NO ES PARTE DE ESTE SUBSISTEMA (VER          *
001200*             : SECCION DE PARAMETROS DEL MANUAL DE OPERACION).  *
001300* USADO POR   : BTSEM01 (LECTURA)                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S              *
001600******************************************************************
001700* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
001800*---------|------------|-------|--------------------------------*
001900* G.00.00 | 1994-05-11 | JCL   | CREACION                        *
002000* G.00.01 | 2018-02-26 | EDA   | SE AMPLIA SNT-FLUJO-DIRECCION A *
002100*         |            |       | X(08) (ANTES X(06), NO CABIA    *
002200*         |            |       | "OUTFLOW")                      *
002300******************************************************************
002400 01  REG-BTSENT.
002500*----------------------------------------------------------------*
002600*    INDICE MIEDO / CODICIA (0-100, ENTERO)                       *
002700*----------------------------------------------------------------*
002800     05  SNT-INDICE-MIEDO-COD      PIC S9(03).
002900*----------------------------------------------------------------*
003000*    SENTIMIENTO SOCIAL GLOBAL (0.0000-1.0000)                    *
003100*----------------------------------------------------------------*
003200     05  SNT-SENTIMIENTO-SOCIAL    PIC S9(01)V9(04).
003300*----------------------------------------------------------------*
003400*    CLASIFICACION DE MOVIMIENTO DE BALLENAS ON-CHAIN             *
003500*----------------------------------------------------------------*
003600     05  SNT-MOV-BALLENAS          PIC X(12).
003700         88  SNT-ACUMULACION               VALUE 'Accumulation'.
003800         88  SNT-DISTRIBUCION              VALUE 'Distribution'.
003900         88  SNT-BALLENAS-NEUTRAL          VALUE 'Neutral'.
004000*----------------------------------------------------------------*
004100*    DIRECCION DEL FLUJO ON-CHAIN                                 *
004200*----------------------------------------------------------------*
004300     05  SNT-FLUJO-DIRECCION       PIC X(08).
004400         88  SNT-FLUJO-ENTRADA             VALUE 'Inflow'.
004500         88  SNT-FLUJO-SALIDA              VALUE 'Outflow'.
004600         88  SNT-FLUJO-NEUTRAL             VALUE 'Neutral'.
004700     05  FILLER                    PIC X(10).
