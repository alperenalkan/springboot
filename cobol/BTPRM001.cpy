000100******************************************************************
000200*                 C O P Y B O O K   B T P R M 0 0 1              *
000300******************************************************************
000400* APLICACION  : MONITOREO TECNICO DE CRIPTOACTIVOS               *
000500* MIEMBRO     : BTPRM001                                         *
000600* DESCRIPCION : MAESTRO DE PARAMETROS DEL MOTOR DE INDICADORES.  *
000700*             : ANTES DE LA VERSION G.00.02 ESTOS VALORES SE     *
000800*             : TENIAN GRABADOS EN CADA PROGRAMA POR SEPARADO -  *
000900*             : SE CENTRALIZAN AQUI PARA QUE UN CAMBIO DE        *
001000*             : PERIODO/UMBRAL NO REQUIERA TOCAR LOS TRES        *
001100*             : PROGRAMAS (BTSEN01, BTANO01 Y BTSEM01).          *
001200* USADO POR   : BTSEN01, BTANO01, BTSEM01                        *
001300******************************************************************
001400*        L O G    D E   M O D I F I C A C I O N E S              *
001500******************************************************************
001600* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
001700*---------|------------|-------|--------------------------------*
001800* G.00.02 | 2017-07-10 | EDA   | CREACION - PARAMETROS SACADOS   *
001900*         |            |       | DE BTSEN01 Y CENTRALIZADOS AQUI *
002000* G.00.03 | 2018-03-02 | EDA   | SE AGREGA EL PORCENTAJE DE      *
002100*         |            |       | DISTANCIA MINIMA DEL FILTRO DE  *
002200*         |            |       | STOP-LOSS / TAKE-PROFIT         *
002300* G.00.04 | 2018-09-14 | EDA   | SE AGREGA BTP-ATR-MODO PARA      *
002400*         |            |       | PERMITIR EL ATR TIPO WILDER      *
002500*         |            |       | SIN TOCAR BTSEN01                *
002600******************************************************************
002700 01  BTP-PARAMETROS.
002800*----------------------------------------------------------------*
002900*    TAMANO DE VENTANA DE TRABAJO (VELAS)                         *
003000*----------------------------------------------------------------*
003100     05  BTP-MAX-VELAS             PIC S9(04) COMP-5 VALUE +50.
003200*----------------------------------------------------------------*
003300*    PERIODOS DE LOS INDICADORES                                  *
003400*----------------------------------------------------------------*
003500     05  BTP-PERIODOS.
003600         10  BTP-PER-RSI           PIC S9(04) COMP-5 VALUE +14.
003700         10  BTP-PER-MACD-RAPIDA   PIC S9(04) COMP-5 VALUE +12.
003800         10  BTP-PER-MACD-LENTA    PIC S9(04) COMP-5 VALUE +26.
003900         10  BTP-PER-MACD-SENAL    PIC S9(04) COMP-5 VALUE +09.
004000         10  BTP-PER-SMA-CORTA     PIC S9(04) COMP-5 VALUE +20.
004100         10  BTP-PER-SMA-MEDIA     PIC S9(04) COMP-5 VALUE +50.
004200         10  BTP-PER-SMA-LARGA     PIC S9(04) COMP-5 VALUE +200.
004300         10  BTP-PER-EMA-RAPIDA    PIC S9(04) COMP-5 VALUE +12.
004400         10  BTP-PER-ATR           PIC S9(04) COMP-5 VALUE +14.
004500         10  BTP-PER-BANDAS-BOLL   PIC S9(04) COMP-5 VALUE +20.
004600         10  BTP-PER-STOCH-RSI     PIC S9(04) COMP-5 VALUE +14.
004700         10  BTP-PER-ADX           PIC S9(04) COMP-5 VALUE +14.
004800         10  BTP-PER-ICHI-TENKAN   PIC S9(04) COMP-5 VALUE +09.
004900         10  BTP-PER-ICHI-KIJUN    PIC S9(04) COMP-5 VALUE +26.
005000         10  BTP-PER-ICHI-SENKOU-B PIC S9(04) COMP-5 VALUE +52.
005100*----------------------------------------------------------------*
005200*    UMBRALES DEL VOTO RSI Y DE LAS BANDAS DE BOLLINGER            *
005300*----------------------------------------------------------------*
005400     05  BTP-RSI-SOBREVENTA        PIC S9(03)V9(02) VALUE +30.00.
005500     05  BTP-RSI-SOBRECOMPRA       PIC S9(03)V9(02) VALUE +70.00.
005600     05  BTP-BANDAS-K              PIC S9(01)V9(02) VALUE +2.00.
005700*----------------------------------------------------------------*
005800*    PORCENTAJES USADOS EN LA CASCADA STOP-LOSS / TAKE-PROFIT     *
005900*----------------------------------------------------------------*
006000     05  BTP-PCT-RSI-MACD-COMPRA   PIC S9(01)V9(02) VALUE +0.98.
006100     05  BTP-PCT-RSI-MACD-VENTA    PIC S9(01)V9(02) VALUE +1.02.
006200     05  BTP-PCT-RSI-MACD-TP-COMP  PIC S9(01)V9(02) VALUE +1.03.
006300     05  BTP-PCT-RSI-MACD-TP-VEN   PIC S9(01)V9(02) VALUE +0.97.
006400     05  BTP-PCT-DISTANCIA-MINIMA  PIC S9(01)V9(04) VALUE +0.01.
006500*----------------------------------------------------------------*
006600*    UMBRALES DEL VOTO DE SENTIMIENTO DE MERCADO                  *
006700*----------------------------------------------------------------*
006800     05  BTP-MIEDO-EXTREMO         PIC S9(03)       VALUE +25.
006900     05  BTP-CODICIA-EXTREMA       PIC S9(03)       VALUE +75.
007000     05  BTP-SOCIAL-ALCISTA        PIC S9(01)V9(04) VALUE +0.6000.
007100     05  BTP-SOCIAL-BAJISTA        PIC S9(01)V9(04) VALUE +0.4000.
007200*----------------------------------------------------------------*
007300*    MODO DE CALCULO DEL ATR (S = PROMEDIO SIMPLE, E = WILDER)    *
007400*----------------------------------------------------------------*
007500     05  BTP-ATR-MODO              PIC X(01)        VALUE 'S'.
007600         88  BTP-ATR-MODO-SIMPLE          VALUE 'S'.
007700         88  BTP-ATR-MODO-WILDER          VALUE 'E'.
007800     05  FILLER                    PIC X(03)        VALUE SPACES.
