000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BTSEM01.
000300 AUTHOR.        J.C. LUNA.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA CRIPTOACTIVOS.
000500 DATE-WRITTEN.  1994-05-11.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    P R O G R A M A   B T S E M 0 1                              *
001000******************************************************************
001100* DESCRIPCION : VOTO DE SENTIMIENTO DE MERCADO. LEE UN REGISTRO   *
001200*             : BTSENT CON LOS TRES INDICADORES EXTERNOS DEL      *
001300*             : MERCADO (INDICE MIEDO/CODICIA, SENTIMIENTO        *
001400*             : SOCIAL Y MOVIMIENTO/FLUJO ON-CHAIN DE BALLENAS)   *
001500*             : Y EMITE UN VOTO BULLISH/BEARISH/NEUTRAL BASADO    *
001600*             : EN LOS UMBRALES DE LA COPY BTPRM001.              *
001700* ENTRADA     : BTSENT (INDICADORES EXTERNOS DE SENTIMIENTO)      *
001800* SALIDA      : BTSENS (VOTO DE SENTIMIENTO)                      *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
002300*---------|------------|-------|--------------------------------*
002400* G.00.00 | 1994-05-11 | JCL   | CREACION - SOLO MIEDO/CODICIA   *
002500* G.00.01 | 2001-02-08 | RHM   | SE AGREGA EL VOTO DE            *
002600*         |            |       | SENTIMIENTO SOCIAL GLOBAL        *
002700* G.00.02 | 2018-02-26 | EDA   | SE AGREGA EL VOTO ON-CHAIN DE    *
002800*         |            |       | MOVIMIENTO Y FLUJO DE BALLENAS   *
002900* TK-4471 | 2019-05-06 | EDA   | LOS UMBRALES SE SACAN A LA COPY *
003000*         |            |       | BTPRM001 (COMPARTIDA)           *
003100* TK-5208 | 2019-11-04 | EDA   | SE CORRIGE LA POLARIDAD Y EL    *
003200*         |            |       | PESO DEL VOTO DE MIEDO/CODICIA  *
003300*         |            |       | Y LA POLARIDAD DEL VOTO DE      *
003400*         |            |       | FLUJO ON-CHAIN (VER QA-1187)    *
003500* TK-5231 | 2019-11-19 | EDA   | EL VOTO DE SENTIMIENTO SOCIAL    *
003600*         |            |       | USABA COMPARACION INCLUSIVA -   *
003700*         |            |       | SE CAMBIA A ESTRICTA '>' Y '<'  *
003800*         |            |       | (VER QA-1204)                   *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BTSENT ASSIGN TO BTSENT
004900         ORGANIZATION  IS SEQUENTIAL
005000         ACCESS MODE   IS SEQUENTIAL
005100         FILE STATUS   IS FS-BTSENT.
005200     SELECT BTSENS ASSIGN TO BTSENS
005300         ORGANIZATION  IS SEQUENTIAL
005400         ACCESS MODE   IS SEQUENTIAL
005500         FILE STATUS   IS FS-BTSENS.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  BTSENT
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200     COPY BTSENT01.
006300 FD  BTSENS
006400     LABEL RECORDS ARE STANDARD
006500     RECORDING MODE IS F.
006600     COPY BTSENS01.
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900*----------------------------------------------------------------*
007000*    IDENTIFICACION DEL PROCESO Y CAMPOS DE CONTROL DE ARCHIVOS  *
007100*----------------------------------------------------------------*
007200 01  WKS-CONTROL-PROCESO.
007300     05  PROGRAMA                 PIC X(08) VALUE SPACES.
007400     05  ARCHIVO                  PIC X(08) VALUE SPACES.
007500     05  ARCHIVO-R REDEFINES ARCHIVO.
007600         10  ARCHIVO-PREFIJO      PIC X(02).
007700         10  ARCHIVO-SUFIJO       PIC X(06).
007800     05  ACCION                   PIC X(08) VALUE SPACES.
007900     05  LLAVE                    PIC X(20) VALUE SPACES.
008000     05  LLAVE-NUM REDEFINES LLAVE
008100                              PIC 9(20).
008200     05  FILLER                   PIC X(04) VALUE SPACES.
008300 01  WKS-FS-STATUS.
008400     05  FS-BTSENT                PIC 9(02) VALUE ZEROS.
008500     05  FSE-BTSENT.
008600         10  FSE-RETURN-BTSENT    PIC S9(4) COMP-5.
008700         10  FSE-FUNCTION-BTSENT  PIC S9(4) COMP-5.
008800         10  FSE-FEEDBACK-BTSENT  PIC S9(4) COMP-5.
008900     05  FS-BTSENS                PIC 9(02) VALUE ZEROS.
009000     05  FSE-BTSENS.
009100         10  FSE-RETURN-BTSENS    PIC S9(4) COMP-5.
009200         10  FSE-FUNCTION-BTSENS  PIC S9(4) COMP-5.
009300         10  FSE-FEEDBACK-BTSENS  PIC S9(4) COMP-5.
009400     05  WKS-FIN-BTSENT           PIC X(01) VALUE 'N'.
009500         88  FIN-BTSENT                  VALUE 'Y'.
009600     05  FILLER                   PIC X(03) VALUE SPACES.
009700*----------------------------------------------------------------*
009800*    PARAMETROS COMPARTIDOS DEL MOTOR DE INDICADORES              *
009900*----------------------------------------------------------------*
010000     COPY BTPRM001.
010100*----------------------------------------------------------------*
010200*    CAMPO DE TRABAJO PARA UNA VISTA NUMERICA DEL SENTIMIENTO     *
010300*    SOCIAL CUANDO HAY QUE COMPARARLO CONTRA LOS UMBRALES        *
010400*----------------------------------------------------------------*
010500 01  WKS-SENTIMIENTO-SOCIAL       PIC S9(01)V9(04) VALUE ZERO.
010600 01  WKS-SENTIMIENTO-SOCIAL-R REDEFINES WKS-SENTIMIENTO-SOCIAL.
010700     05  WKS-SS-ENTERO            PIC S9(01).
010800     05  WKS-SS-DECIMAL           PIC 9(04).
010900*----------------------------------------------------------------*
011000*    CONTADORES DEL VOTO                                          *
011100*----------------------------------------------------------------*
011200 01  WKS-CONTADORES.
011300     05  WKS-VOTOS-ALCISTAS       PIC S9(04) COMP-5 VALUE ZERO.
011400     05  WKS-VOTOS-BAJISTAS       PIC S9(04) COMP-5 VALUE ZERO.
011500     05  WKS-NUM-REGISTROS        PIC S9(07) COMP-5 VALUE ZERO.
011600     05  FILLER                   PIC X(02) VALUE SPACES.
011700 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
011800******************************************************************
011900 PROCEDURE DIVISION.
012000******************************************************************
012100*    000-MAIN - ORQUESTA LA CORRIDA COMPLETA                      *
012200******************************************************************
012300 000-MAIN SECTION.
012400     PERFORM APERTURA-ARCHIVOS
012500     PERFORM PROCESA-SENTIMIENTO UNTIL FIN-BTSENT
012600     PERFORM ESTADISTICAS
012700     PERFORM CIERRA-ARCHIVOS
012800     STOP RUN.
012900 000-MAIN-E. EXIT.
013000******************************************************************
013100*    APERTURA Y CIERRE DE ARCHIVOS                                 *
013200******************************************************************
013300 APERTURA-ARCHIVOS SECTION.
013400     MOVE 'BTSEM01' TO PROGRAMA
013500     OPEN INPUT BTSENT
013600     IF FS-BTSENT NOT = 0
013700        MOVE 'OPEN'   TO ACCION
013800        MOVE SPACES   TO LLAVE
013900        MOVE 'BTSENT' TO ARCHIVO
014000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014100                               FS-BTSENT, FSE-BTSENT
014200        DISPLAY '>>> ERROR AL ABRIR BTSENT <<<' UPON CONSOLE
014300        MOVE 91 TO RETURN-CODE
014400        STOP RUN
014500     END-IF
014600     OPEN OUTPUT BTSENS
014700     IF FS-BTSENS NOT = 0
014800        MOVE 'OPEN'   TO ACCION
014900        MOVE SPACES   TO LLAVE
015000        MOVE 'BTSENS' TO ARCHIVO
015100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015200                               FS-BTSENS, FSE-BTSENS
015300        CLOSE BTSENT
015400        DISPLAY '>>> ERROR AL ABRIR BTSENS <<<' UPON CONSOLE
015500        MOVE 91 TO RETURN-CODE
015600        STOP RUN
015700     END-IF
015800     PERFORM LEE-BTSENT.
015900 APERTURA-ARCHIVOS-E. EXIT.
016000
016100 CIERRA-ARCHIVOS SECTION.
016200     CLOSE BTSENT
016300     CLOSE BTSENS.
016400 CIERRA-ARCHIVOS-E. EXIT.
016500******************************************************************
016600*    LECTURA DEL REGISTRO DE SENTIMIENTO                          *
016700******************************************************************
016800 LEE-BTSENT SECTION.
016900     READ BTSENT
017000         AT END
017100             MOVE 'Y' TO WKS-FIN-BTSENT
017200     END-READ
017300     IF FS-BTSENT NOT = 0 AND 10
017400        MOVE 'READ'   TO ACCION
017500        MOVE SPACES   TO LLAVE
017600        MOVE 'BTSENT' TO ARCHIVO
017700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017800                               FS-BTSENT, FSE-BTSENT
017900        PERFORM CIERRA-ARCHIVOS
018000        DISPLAY '>>> ERROR AL LEER BTSENT <<<' UPON CONSOLE
018100        MOVE 91 TO RETURN-CODE
018200        STOP RUN
018300     END-IF.
018400 LEE-BTSENT-E. EXIT.
018500******************************************************************
018600*    VOTO DE SENTIMIENTO SOBRE EL REGISTRO LEIDO                  *
018700******************************************************************
018800 PROCESA-SENTIMIENTO SECTION.
018900     ADD 1 TO WKS-NUM-REGISTROS
019000     MOVE 0 TO WKS-VOTOS-ALCISTAS
019100     MOVE 0 TO WKS-VOTOS-BAJISTAS
019200
019300     PERFORM VOTA-MIEDO-CODICIA THRU VOTA-FLUJO-ON-CHAIN-E
019400
019500     MOVE WKS-VOTOS-ALCISTAS TO SNS-VOTOS-ALCISTAS
019600     MOVE WKS-VOTOS-BAJISTAS TO SNS-VOTOS-BAJISTAS
019700     IF WKS-VOTOS-ALCISTAS > WKS-VOTOS-BAJISTAS
019800        SET SNS-SENAL-ALCISTA TO TRUE
019900     ELSE
020000        IF WKS-VOTOS-BAJISTAS > WKS-VOTOS-ALCISTAS
020100           SET SNS-SENAL-BAJISTA TO TRUE
020200        ELSE
020300           SET SNS-SENAL-NEUTRAL TO TRUE
020400        END-IF
020500     END-IF
020600
020700     PERFORM ESCRIBE-BTSENS
020800     PERFORM LEE-BTSENT.
020900 PROCESA-SENTIMIENTO-E. EXIT.
021000******************************************************************
021100*    VOTO POR EL INDICE DE MIEDO / CODICIA. ES VOTO CONTRARIAN -   *
021200*    MIEDO EXTREMO ES SENAL DE COMPRA (ALCISTA) Y CODICIA EXTREMA *
021300*    ES SENAL DE VENTA (BAJISTA). PESA DOBLE QUE LOS DEMAS VOTOS. *
021400*    TK-5208 | 2019-11-04 | EDA | SE CORRIGE POLARIDAD Y PESO     *
021500******************************************************************
021600 VOTA-MIEDO-CODICIA SECTION.
021700     IF SNT-INDICE-MIEDO-COD <= BTP-MIEDO-EXTREMO
021800        ADD 2 TO WKS-VOTOS-ALCISTAS
021900     ELSE
022000        IF SNT-INDICE-MIEDO-COD >= BTP-CODICIA-EXTREMA
022100           ADD 2 TO WKS-VOTOS-BAJISTAS
022200        END-IF
022300     END-IF.
022400 VOTA-MIEDO-CODICIA-E. EXIT.
022500******************************************************************
022600*    VOTO POR EL SENTIMIENTO SOCIAL GLOBAL                        *
022700******************************************************************
022800 VOTA-SENTIMIENTO-SOCIAL SECTION.
022900     MOVE SNT-SENTIMIENTO-SOCIAL TO WKS-SENTIMIENTO-SOCIAL
023000     IF WKS-SENTIMIENTO-SOCIAL > BTP-SOCIAL-ALCISTA
023100        ADD 1 TO WKS-VOTOS-ALCISTAS
023200     ELSE
023300        IF WKS-SENTIMIENTO-SOCIAL < BTP-SOCIAL-BAJISTA
023400           ADD 1 TO WKS-VOTOS-BAJISTAS
023500        END-IF
023600     END-IF.
023700 VOTA-SENTIMIENTO-SOCIAL-E. EXIT.
023800******************************************************************
023900*    VOTO POR LA CLASIFICACION DE MOVIMIENTO DE BALLENAS           *
024000*    (ACUMULACION ES ALCISTA, DISTRIBUCION ES BAJISTA)            *
024100******************************************************************
024200 VOTA-MOVIMIENTO-BALLENAS SECTION.
024300     IF SNT-ACUMULACION
024400        ADD 1 TO WKS-VOTOS-ALCISTAS
024500     ELSE
024600        IF SNT-DISTRIBUCION
024700           ADD 1 TO WKS-VOTOS-BAJISTAS
024800        END-IF
024900     END-IF.
025000 VOTA-MOVIMIENTO-BALLENAS-E. EXIT.
025100******************************************************************
025200*    VOTO POR LA DIRECCION DEL FLUJO ON-CHAIN HACIA LOS EXCHANGES *
025300*    (ENTRADA ES ALCISTA, SALIDA ES BAJISTA)                      *
025400*    TK-5208 | 2019-11-04 | EDA | SE CORRIGE POLARIDAD DEL VOTO   *
025500******************************************************************
025600 VOTA-FLUJO-ON-CHAIN SECTION.
025700     IF SNT-FLUJO-ENTRADA
025800        ADD 1 TO WKS-VOTOS-ALCISTAS
025900     ELSE
026000        IF SNT-FLUJO-SALIDA
026100           ADD 1 TO WKS-VOTOS-BAJISTAS
026200        END-IF
026300     END-IF.
026400 VOTA-FLUJO-ON-CHAIN-E. EXIT.
026500******************************************************************
026600*    ESCRITURA DEL REGISTRO DE SALIDA                             *
026700******************************************************************
026800 ESCRIBE-BTSENS SECTION.
026900     WRITE REG-BTSENS
027000     IF FS-BTSENS NOT = 0
027100        MOVE 'WRITE'  TO ACCION
027200        MOVE SPACES   TO LLAVE
027300        MOVE 'BTSENS' TO ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027500                               FS-BTSENS, FSE-BTSENS
027600        DISPLAY '>>> ERROR AL GRABAR BTSENS <<<' UPON CONSOLE
027700     END-IF.
027800 ESCRIBE-BTSENS-E. EXIT.
027900******************************************************************
028000*    ESTADISTICAS DE CIERRE DE LA CORRIDA                         *
028100******************************************************************
028200 ESTADISTICAS SECTION.
028300     DISPLAY '*****************************************'
028400             UPON CONSOLE
028500     MOVE WKS-NUM-REGISTROS TO WKS-MASCARA
028600     DISPLAY 'REGISTROS DE SENTIMIENTO PROCESADOS : '
028700             WKS-MASCARA UPON CONSOLE
028800     DISPLAY 'ULTIMO VOTO EMITIDO                 : '
028900             SNS-SENAL UPON CONSOLE
029000     DISPLAY '*****************************************'
029100             UPON CONSOLE.
029200 ESTADISTICAS-E. EXIT.
