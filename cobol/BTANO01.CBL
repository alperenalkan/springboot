000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BTANO01.
000300 AUTHOR.        J.C. LUNA.
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA CRIPTOACTIVOS.
000500 DATE-WRITTEN.  1992-02-17.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    P R O G R A M A   B T A N O 0 1                              *
001000******************************************************************
001100* DESCRIPCION : PASADA DE ANOTACION DE PRECIOS. LEE TODO EL       *
001200*             : HISTORIAL DE VELAS EN BTVELH (MAS ANTIGUA         *
001300*             : PRIMERO) Y VA ACUMULANDO, VELA POR VELA, LAS      *
001400*             : MEDIAS MOVILES SIMPLES DE CIERRE SMA20/50/200     *
001500*             : SOBRE UNA VENTANA CRECIENTE (HASTA 200 VELAS).    *
001600*             : ESCRIBE UN REGISTRO BTVELA POR CADA VELA LEIDA.   *
001700* ENTRADA     : BTVELH (VELAS DE PRECIO, MAS ANTIGUA PRIMERO)     *
001800* SALIDA      : BTVELA (VELA ANOTADA CON SMA20/50/200)            *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200* VERSION | FECHA      | AUTOR | DESCRIPCION                    *
002300*---------|------------|-------|--------------------------------*
002400* G.00.00 | 1992-02-17 | JCL   | CREACION - SOLO SMA20            *
002500* G.00.01 | 1999-11-29 | RHM   | AJUSTE DE PICTURES PARA EL Y2K   *
002600* G.00.02 | 2017-06-22 | EDA   | SE AGREGAN SMA50 Y SMA200 SOBRE  *
002700*         |            |       | UNA VENTANA CIRCULAR COMPARTIDA *
002800* TK-4471 | 2019-05-06 | EDA   | LOS PERIODOS SE SACAN A LA COPY *
002900*         |            |       | BTPRM001 (COMPARTIDA)           *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-370.
003400 OBJECT-COMPUTER.   IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT BTVELH ASSIGN TO BTVELH
004000         ORGANIZATION  IS SEQUENTIAL
004100         ACCESS MODE   IS SEQUENTIAL
004200         FILE STATUS   IS FS-BTVELH.
004300     SELECT BTVELA ASSIGN TO BTVELA
004400         ORGANIZATION  IS SEQUENTIAL
004500         ACCESS MODE   IS SEQUENTIAL
004600         FILE STATUS   IS FS-BTVELA.
004700******************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  BTVELH
005100     LABEL RECORDS ARE STANDARD
005200     RECORDING MODE IS F.
005300     COPY BTVELH01.
005400 FD  BTVELA
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F.
005700     COPY BTVELA01.
005800******************************************************************
005900 WORKING-STORAGE SECTION.
006000*----------------------------------------------------------------*
006100*    IDENTIFICACION DEL PROCESO Y CAMPOS DE CONTROL DE ARCHIVOS  *
006200*----------------------------------------------------------------*
006300 01  WKS-CONTROL-PROCESO.
006400     05  PROGRAMA                 PIC X(08) VALUE SPACES.
006500     05  ARCHIVO                  PIC X(08) VALUE SPACES.
006600     05  ARCHIVO-R REDEFINES ARCHIVO.
006700         10  ARCHIVO-PREFIJO      PIC X(02).
006800         10  ARCHIVO-SUFIJO       PIC X(06).
006900     05  ACCION                   PIC X(08) VALUE SPACES.
007000     05  LLAVE                    PIC X(20) VALUE SPACES.
007100     05  LLAVE-NUM REDEFINES LLAVE
007200                              PIC 9(20).
007300     05  FILLER                   PIC X(04) VALUE SPACES.
007400 01  WKS-FS-STATUS.
007500     05  FS-BTVELH                PIC 9(02) VALUE ZEROS.
007600     05  FSE-BTVELH.
007700         10  FSE-RETURN-BTVELH    PIC S9(4) COMP-5.
007800         10  FSE-FUNCTION-BTVELH  PIC S9(4) COMP-5.
007900         10  FSE-FEEDBACK-BTVELH  PIC S9(4) COMP-5.
008000     05  FS-BTVELA                PIC 9(02) VALUE ZEROS.
008100     05  FSE-BTVELA.
008200         10  FSE-RETURN-BTVELA    PIC S9(4) COMP-5.
008300         10  FSE-FUNCTION-BTVELA  PIC S9(4) COMP-5.
008400         10  FSE-FEEDBACK-BTVELA  PIC S9(4) COMP-5.
008500     05  WKS-FIN-BTVELH           PIC X(01) VALUE 'N'.
008600         88  FIN-BTVELH                  VALUE 'Y'.
008700     05  FILLER                   PIC X(03) VALUE SPACES.
008800*----------------------------------------------------------------*
008900*    PARAMETROS COMPARTIDOS DEL MOTOR DE INDICADORES              *
009000*----------------------------------------------------------------*
009100     COPY BTPRM001.
009200*----------------------------------------------------------------*
009300*    VENTANA CIRCULAR DE CIERRES, HASTA 200 VELAS. LAS TRES       *
009400*    MEDIAS (20/50/200) SE CALCULAN RESCANEANDO LA COLA DE ESTA  *
009500*    MISMA VENTANA - NO SE MANTIENEN TRES BITACORAS SEPARADAS.   *
009600*----------------------------------------------------------------*
009700 01  WKS-VENTANA-CIERRES.
009800     05  WKS-CIERRE-ITEM OCCURS 200 TIMES
009900                         PIC S9(12)V9(08).
010000     05  FILLER                   PIC X(01) VALUE SPACE.
010100 77  WKS-POS-VENTANA              PIC S9(04) COMP-5 VALUE ZERO.
010200 77  WKS-CNT-VENTANA              PIC S9(04) COMP-5 VALUE ZERO.
010300*----------------------------------------------------------------*
010400*    FECHA DE LA VELA EN CURSO (PARA LA DISPLAY DE ESTADISTICAS) *
010500*----------------------------------------------------------------*
010600 01  WKS-FECHA-TRABAJO            PIC 9(08) VALUE ZERO.
010700 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
010800     05  WKS-FT-ANIO              PIC 9(04).
010900     05  WKS-FT-MES               PIC 9(02).
011000     05  WKS-FT-DIA               PIC 9(02).
011100*----------------------------------------------------------------*
011200*    SUBINDICES, CONTADORES Y ACUMULADORES DE TRABAJO             *
011300*----------------------------------------------------------------*
011400 01  WKS-SUBINDICES.
011500     05  WKS-I                    PIC S9(04) COMP-5.
011600     05  WKS-IDX                  PIC S9(04) COMP-5.
011700     05  WKS-PERIODO              PIC S9(04) COMP-5.
011800     05  WKS-N-EFECTIVO           PIC S9(04) COMP-5.
011900     05  WKS-NUM-VELAS-LEIDAS     PIC S9(07) COMP-5 VALUE ZERO.
012000     05  FILLER                   PIC X(02) VALUE SPACES.
012100 01  WKS-CAMPOS-CALCULO.
012200     05  WKS-RESULTADO            PIC S9(15)V9(08).
012300     05  WKS-SUMA-TRABAJO         PIC S9(15)V9(08).
012400     05  FILLER                   PIC X(02) VALUE SPACES.
012500 77  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
012600******************************************************************
012700 PROCEDURE DIVISION.
012800******************************************************************
012900*    000-MAIN - ORQUESTA LA PASADA COMPLETA DEL HISTORIAL         *
013000******************************************************************
013100 000-MAIN SECTION.
013200     PERFORM APERTURA-ARCHIVOS
013300     PERFORM PROCESA-VELAS UNTIL FIN-BTVELH
013400     PERFORM ESTADISTICAS
013500     PERFORM CIERRA-ARCHIVOS
013600     STOP RUN.
013700 000-MAIN-E. EXIT.
013800******************************************************************
013900*    APERTURA Y CIERRE DE ARCHIVOS                                 *
014000******************************************************************
014100 APERTURA-ARCHIVOS SECTION.
014200     MOVE 'BTANO01' TO PROGRAMA
014300     OPEN INPUT BTVELH
014400     IF FS-BTVELH NOT = 0
014500        MOVE 'OPEN'   TO ACCION
014600        MOVE SPACES   TO LLAVE
014700        MOVE 'BTVELH' TO ARCHIVO
014800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014900                               FS-BTVELH, FSE-BTVELH
015000        DISPLAY '>>> ERROR AL ABRIR BTVELH <<<' UPON CONSOLE
015100        MOVE 91 TO RETURN-CODE
015200        STOP RUN
015300     END-IF
015400     OPEN OUTPUT BTVELA
015500     IF FS-BTVELA NOT = 0
015600        MOVE 'OPEN'   TO ACCION
015700        MOVE SPACES   TO LLAVE
015800        MOVE 'BTVELA' TO ARCHIVO
015900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016000                               FS-BTVELA, FSE-BTVELA
016100        CLOSE BTVELH
016200        DISPLAY '>>> ERROR AL ABRIR BTVELA <<<' UPON CONSOLE
016300        MOVE 91 TO RETURN-CODE
016400        STOP RUN
016500     END-IF
016600     PERFORM LEE-BTVELH-ANO.
016700 APERTURA-ARCHIVOS-E. EXIT.
016800
016900 CIERRA-ARCHIVOS SECTION.
017000     CLOSE BTVELH
017100     CLOSE BTVELA.
017200 CIERRA-ARCHIVOS-E. EXIT.
017300******************************************************************
017400*    LECTURA Y PROCESO DE UNA VELA                                *
017500******************************************************************
017600 LEE-BTVELH-ANO SECTION.
017700     READ BTVELH
017800         AT END
017900             MOVE 'Y' TO WKS-FIN-BTVELH
018000     END-READ
018100     IF FS-BTVELH NOT = 0 AND 10
018200        MOVE 'READ'   TO ACCION
018300        MOVE SPACES   TO LLAVE
018400        MOVE 'BTVELH' TO ARCHIVO
018500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018600                               FS-BTVELH, FSE-BTVELH
018700        PERFORM CIERRA-ARCHIVOS
018800        DISPLAY '>>> ERROR AL LEER BTVELH <<<' UPON CONSOLE
018900        MOVE 91 TO RETURN-CODE
019000        STOP RUN
019100     END-IF.
019200 LEE-BTVELH-ANO-E. EXIT.
019300
019400 PROCESA-VELAS SECTION.
019500     ADD 1 TO WKS-NUM-VELAS-LEIDAS
019600     MOVE VLH-FECHA TO WKS-FECHA-TRABAJO
019700     PERFORM ACTUALIZA-VENTANA
019800
019900     MOVE VLH-FECHA     TO VLA-FECHA
020000     MOVE VLH-HORA      TO VLA-HORA
020100     MOVE VLH-OPEN      TO VLA-OPEN
020200     MOVE VLH-HIGH      TO VLA-HIGH
020300     MOVE VLH-LOW       TO VLA-LOW
020400     MOVE VLH-CLOSE     TO VLA-CLOSE
020500     MOVE VLH-VOLUMEN   TO VLA-VOLUMEN
020600     MOVE VLH-INTERVALO TO VLA-INTERVALO
020700
020800     MOVE BTP-PER-SMA-CORTA TO WKS-PERIODO
020900     PERFORM CALCULA-VENTANA-SMA
021000     MOVE WKS-RESULTADO TO VLA-SMA20
021100
021200     MOVE BTP-PER-SMA-MEDIA TO WKS-PERIODO
021300     PERFORM CALCULA-VENTANA-SMA
021400     MOVE WKS-RESULTADO TO VLA-SMA50
021500
021600     MOVE BTP-PER-SMA-LARGA TO WKS-PERIODO
021700     PERFORM CALCULA-VENTANA-SMA
021800     MOVE WKS-RESULTADO TO VLA-SMA200
021900
022000     PERFORM ESCRIBE-BTVELA
022100     PERFORM LEE-BTVELH-ANO.
022200 PROCESA-VELAS-E. EXIT.
022300******************************************************************
022400*    ACTUALIZACION DE LA VENTANA CIRCULAR DE CIERRES              *
022500******************************************************************
022600 ACTUALIZA-VENTANA SECTION.
022700     ADD 1 TO WKS-POS-VENTANA
022800     IF WKS-POS-VENTANA > 200
022900        MOVE 1 TO WKS-POS-VENTANA
023000     END-IF
023100     IF WKS-CNT-VENTANA < 200
023200        ADD 1 TO WKS-CNT-VENTANA
023300     END-IF
023400     MOVE VLH-CLOSE TO WKS-CIERRE-ITEM (WKS-POS-VENTANA).
023500 ACTUALIZA-VENTANA-E. EXIT.
023600******************************************************************
023700*    PROMEDIO MOVIL SIMPLE SOBRE LA COLA DE LA VENTANA CIRCULAR   *
023800*    (RESCANEA LOS ULTIMOS WKS-PERIODO CIERRES, O MENOS SI AUN    *
023900*    NO HAY SUFICIENTE HISTORIA)                                  *
024000******************************************************************
024100 CALCULA-VENTANA-SMA SECTION.
024200     IF WKS-CNT-VENTANA = 0 OR WKS-PERIODO <= 0
024300        MOVE 0 TO WKS-RESULTADO
024400     ELSE
024500        IF WKS-CNT-VENTANA < WKS-PERIODO
024600           MOVE WKS-CNT-VENTANA TO WKS-N-EFECTIVO
024700        ELSE
024800           MOVE WKS-PERIODO     TO WKS-N-EFECTIVO
024900        END-IF
025000        MOVE 0               TO WKS-SUMA-TRABAJO
025100        MOVE WKS-POS-VENTANA TO WKS-IDX
025200        PERFORM ACUMULA-VENTANA WKS-N-EFECTIVO TIMES
025300        COMPUTE WKS-RESULTADO ROUNDED =
025400                WKS-SUMA-TRABAJO / WKS-N-EFECTIVO
025500     END-IF.
025600 CALCULA-VENTANA-SMA-E. EXIT.
025700
025800 ACUMULA-VENTANA SECTION.
025900     ADD WKS-CIERRE-ITEM (WKS-IDX) TO WKS-SUMA-TRABAJO
026000     SUBTRACT 1 FROM WKS-IDX
026100     IF WKS-IDX < 1
026200        MOVE 200 TO WKS-IDX
026300     END-IF.
026400 ACUMULA-VENTANA-E. EXIT.
026500******************************************************************
026600*    ESCRITURA DEL REGISTRO DE SALIDA                             *
026700******************************************************************
026800 ESCRIBE-BTVELA SECTION.
026900     WRITE REG-BTVELA
027000     IF FS-BTVELA NOT = 0
027100        MOVE 'WRITE'  TO ACCION
027200        MOVE SPACES   TO LLAVE
027300        MOVE 'BTVELA' TO ARCHIVO
027400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027500                               FS-BTVELA, FSE-BTVELA
027600        DISPLAY '>>> ERROR AL GRABAR BTVELA <<<' UPON CONSOLE
027700     END-IF.
027800 ESCRIBE-BTVELA-E. EXIT.
027900******************************************************************
028000*    ESTADISTICAS DE CIERRE DE LA PASADA                          *
028100******************************************************************
028200 ESTADISTICAS SECTION.
028300     DISPLAY '*****************************************'
028400             UPON CONSOLE
028500     MOVE WKS-NUM-VELAS-LEIDAS TO WKS-MASCARA
028600     DISPLAY 'VELAS ANOTADAS EN ESTA PASADA : ' WKS-MASCARA
028700             UPON CONSOLE
028800     IF WKS-NUM-VELAS-LEIDAS > 0
028900        DISPLAY 'FECHA DE LA ULTIMA VELA       : '
029000                WKS-FT-DIA '/' WKS-FT-MES '/' WKS-FT-ANIO
029100                UPON CONSOLE
029200     END-IF
029300     DISPLAY '*****************************************'
029400             UPON CONSOLE.
029500 ESTADISTICAS-E. EXIT.
